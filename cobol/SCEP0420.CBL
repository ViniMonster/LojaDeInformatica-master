000100******************************************************************
000200* AUTHOR: M.TEIXEIRA
000300* INSTALLATION: LOJA DE INFORMATICA - CPD
000400* DATE-WRITTEN: 11/11/1994
000500* DATE-COMPILED:
000600* SECURITY: CONFIDENCIAL - USO INTERNO DA LOJA
000700* PURPOSE: RELATORIO DE SAIDAS - LISTA NO VIDEO DO OPERADOR, NA
000800*          ORDEM DE CARGA/REGISTRO, TODOS OS MOVIMENTOS DE SAIDA
000900*          (VENDA, USO INTERNO, DEVOLUCAO AO FORNECEDOR E OUTRA)
001000*          PRESENTES NA TABELA EM MEMORIA, COM O ROTULO DO TIPO
001100******************************************************************
001200*  HISTORICO DE ALTERACOES
001300*----------------------------------------------------------------
001400* 11/11/1994 M.TEIXEIRA VERSAO ORIGINAL                                 SCEP0420
001500* 19/08/1999 R.ALMEIDA  REVISAO PARA VIRADA DO ANO 2000 (Y2K) -         SCEP0420
001600*                       CAMPO DATA-HORA JA TINHA ANO COM 4 DIGITOS,     SCEP0420
001700*                       SEM ALTERACAO                                   SCEP0420
001800* 14/02/2003 C.FARIA    INCLUSAO DO ROTULO DO TIPO DE SAIDA NA          SCEP0420
001900* REQ-3390    LINHA DE DETALHE, A PEDIDO DO BALCAO                      SCEP0420
002000******************************************************************
002100*-----------------------------------------------------------------
002200 IDENTIFICATION DIVISION.
002300*-----------------------------------------------------------------
002400 PROGRAM-ID.    SCEP0420.
002500 AUTHOR.        M.TEIXEIRA.
002600 INSTALLATION.  LOJA DE INFORMATICA - CPD.
002700 DATE-WRITTEN.  11/11/1994.
002800 DATE-COMPILED.
002900 SECURITY.      CONFIDENCIAL - USO INTERNO DA LOJA.
003000*-----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200*-----------------------------------------------------------------
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600*-----------------------------------------------------------------
003700 DATA DIVISION.
003800*-----------------------------------------------------------------
003900 WORKING-STORAGE SECTION.
004000*
004100 01  WS-AREA-TRABALHO.
004200     05  WS-QTD-LISTADOS         PIC 9(05) COMP VALUE ZERO.
004300     05  WS-QTD-LISTADOS-R REDEFINES WS-QTD-LISTADOS.
004400         10  FILLER              PIC 9(02).
004500         10  WS-QTD-LISTADOS-UNID PIC 9(03).
004700     05  FILLER                  PIC X(09).
004800*                                ---- TABELA FIXA DE ROTULOS DO
004900*                                     TIPO DE SAIDA, CARREGADA EM
005000*                                     VALUES (NAO VEM DE ARQUIVO)
005100 01  TAB-TIPO-SAIDA-VALORES.
005200     05  FILLER  PIC X(24) VALUE "VENDA    VENDA          ".
005300     05  FILLER  PIC X(24) VALUE "USO      USO INTERNO    ".
005400     05  FILLER  PIC X(24) VALUE "DEVOLUCAODEVOL.FORNECEDOR".
005500     05  FILLER  PIC X(24) VALUE "OUTRA    OUTRA SAIDA     ".
005600*
005700 01  TAB-TIPO-SAIDA REDEFINES TAB-TIPO-SAIDA-VALORES.
005800     05  TAB-TIS-OCORRENCIA OCCURS 4 TIMES
005900                             INDEXED BY IX-TIS.
006000         10  TAB-TIS-TIPO        PIC X(09).
006100         10  TAB-TIS-ROTULO      PIC X(15).
006200*                                ---- LINHAS DO LISTADO DE VIDEO
006300 01  WS-LISTA-TELA.
006400     03  WS-LST-CAB-LINHA.
006500         05  FILLER   PIC X(80) VALUE ALL "=".
006600*
006700     03  WS-LST-CAB-1.
006800         05  FILLER   PIC X(02) VALUE SPACES.
006900         05  FILLER   PIC X(70) VALUE
007000                                 "SCEP0420 - RELATORIO DE SAIDAS".
007100*
007200     03  WS-LST-CAB-2.
007300         05  FILLER   PIC X(02) VALUE SPACES.
007400         05  FILLER   PIC X(20) VALUE "PRODUTO".
007500         05  FILLER   PIC X(01) VALUE SPACES.
007600         05  FILLER   PIC X(19) VALUE "DATA/HORA".
007700         05  FILLER   PIC X(01) VALUE SPACES.
007800         05  FILLER   PIC X(07) VALUE "QTD".
007900         05  FILLER   PIC X(01) VALUE SPACES.
008000         05  FILLER   PIC X(15) VALUE "TIPO DE SAIDA".
008100*
008200     03  WS-LST-CAB-3.
008300         05  FILLER   PIC X(02) VALUE SPACES.
008400         05  FILLER   PIC X(20) VALUE ALL "-".
008500         05  FILLER   PIC X(01) VALUE SPACES.
008600         05  FILLER   PIC X(19) VALUE ALL "-".
008700         05  FILLER   PIC X(01) VALUE SPACES.
008800         05  FILLER   PIC X(07) VALUE ALL "-".
008900         05  FILLER   PIC X(01) VALUE SPACES.
009000         05  FILLER   PIC X(15) VALUE ALL "-".
009100*
009200     03  WS-LST-DET-1.
009300         05  FILLER               PIC X(02) VALUE SPACES.
009400         05  WS-DET-PRODUTO       PIC X(20) VALUE SPACES.
009500         05  FILLER               PIC X(01) VALUE SPACES.
009600         05  WS-DET-DATA-HORA     PIC X(19) VALUE SPACES.
009700         05  FILLER               PIC X(01) VALUE SPACES.
009800         05  WS-DET-QTD           PIC Z,ZZZ,ZZ9 VALUE ZERO.
009900         05  FILLER               PIC X(01) VALUE SPACES.
010000         05  WS-DET-ROTULO        PIC X(15) VALUE SPACES.
010100*
010200     03  WS-LST-FINAL-0.
010300         05  FILLER               PIC X(02) VALUE SPACES.
010400         05  FILLER               PIC X(50) VALUE
010500                                 "NENHUM REGISTRO A LISTAR".
010600*
010700     03  WS-LST-FINAL-1.
010800         05  FILLER               PIC X(02) VALUE SPACES.
010900         05  FILLER               PIC X(20) VALUE
011000                                 "REGISTROS LISTADOS: ".
011100         05  WS-LISTA-QTD-REG     PIC 99999 VALUE ZEROS.
011200*-----------------------------------------------------------------
011300 LINKAGE SECTION.
011400*-----------------------------------------------------------------
011500     COPY "TABMOVTO.CPY".
011600*
011700     COPY "CTRLAREA.CPY".
011800*-----------------------------------------------------------------
011900 PROCEDURE DIVISION USING TAB-MOVIMENTOS LK-COM-AREA-ESTOQUE.
012000*-----------------------------------------------------------------
012100 MAIN-PROCEDURE.
012200*
012300     PERFORM P100-INICIALIZA THRU P100-FIM.
012400*
012500     PERFORM P300-LISTA THRU P300-FIM.
012600*
012700     PERFORM P900-FIM THRU P900-FIM-FIM.
012800*
012900 P100-INICIALIZA.
013000*
013100     MOVE ZERO TO WS-QTD-LISTADOS.
013200*
013300     DISPLAY WS-LST-CAB-LINHA.
013400     DISPLAY WS-LST-CAB-1.
013500     DISPLAY WS-LST-CAB-LINHA.
013600     DISPLAY WS-LST-CAB-2.
013700     DISPLAY WS-LST-CAB-3.
013800*
013900 P100-FIM.
014000*
014100 P300-LISTA.
014200*
014300     IF TAB-MOV-QTDE IS GREATER THAN ZERO
014400         PERFORM P310-AVALIA-MOVIMENTO THRU P310-FIM
014500                 VARYING IX-MOV FROM 1 BY 1
014600                 UNTIL IX-MOV IS GREATER THAN TAB-MOV-QTDE
014700     END-IF.
014800*
014900     IF WS-QTD-LISTADOS IS EQUAL TO ZERO
015000         DISPLAY WS-LST-FINAL-0
015100     ELSE
015200         MOVE WS-QTD-LISTADOS TO WS-LISTA-QTD-REG
015300         DISPLAY WS-LST-FINAL-1
015400     END-IF.
015500*
015600 P300-FIM.
015700*
015800 P310-AVALIA-MOVIMENTO.
015900*
016000     IF TAB-MOV-TIPO-E-SAIDA (IX-MOV)
016100         PERFORM P320-EXIBE-LINHA THRU P320-FIM
016200     END-IF.
016300*
016400 P310-FIM.
016500*
016600 P320-EXIBE-LINHA.
016700*
016800     MOVE TAB-MOV-PRODUTO-CODIGO (IX-MOV) TO WS-DET-PRODUTO.
016900     MOVE TAB-MOV-DATA-HORA (IX-MOV)      TO WS-DET-DATA-HORA.
017000     MOVE TAB-MOV-QTD (IX-MOV)            TO WS-DET-QTD.
017100*
017200     PERFORM P330-LOCALIZA-ROTULO THRU P330-FIM.
017300*
017400     DISPLAY WS-LST-DET-1.
017500*
017600     ADD 1 TO WS-QTD-LISTADOS.
017700*
017800 P320-FIM.
017900*
018000 P330-LOCALIZA-ROTULO.
018100*
018200     MOVE "**ROTULO NAO ENCONTRADO**" TO WS-DET-ROTULO.
018300*
018400     SET IX-TIS TO 1.
018500*
018600     SEARCH TAB-TIS-OCORRENCIA
018700         AT END
018800             CONTINUE
018900         WHEN TAB-TIS-TIPO (IX-TIS) EQUAL TAB-MOV-TIPO (IX-MOV)
019000             MOVE TAB-TIS-ROTULO (IX-TIS) TO WS-DET-ROTULO
019100     END-SEARCH.
019200*
019300 P330-FIM.
019400*
019500 P900-FIM.
019600*
019700     GOBACK.
019800*
019900 P900-FIM-FIM.
020000*
020100 END PROGRAM SCEP0420.
