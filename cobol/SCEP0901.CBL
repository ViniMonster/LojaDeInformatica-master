000100******************************************************************
000200* AUTHOR: M.TEIXEIRA
000300* INSTALLATION: LOJA DE INFORMATICA - CPD
000400* DATE-WRITTEN: 21/01/1998
000500* DATE-COMPILED:
000600* SECURITY: CONFIDENCIAL - USO INTERNO DA LOJA
000700* PURPOSE: SUBROTINA - VERIFICA SE UMA DATA/HORA DE MOVIMENTO
000800*          ESTA DENTRO DE UM PERIODO INFORMADO (INCLUSIVE NAS
000900*          DUAS PONTAS), SEM USAR O BANCO DE DADOS
001000******************************************************************
001100*  HISTORICO DE ALTERACOES
001200*----------------------------------------------------------------
001300* 21/01/1998 M.TEIXEIRA VERSAO ORIGINAL                                 SCEP0901
001400* 19/08/1999 R.ALMEIDA  REVISAO Y2K - COMPARACAO JA CONSIDERAVA         SCEP0901
001500*                       ANO COM 4 DIGITOS, SEM ALTERACAO                SCEP0901
001600* 14/02/2003 C.FARIA    INCLUSAO DO CONTADOR DE CHAMADAS                SCEP0901
001700* REQ-3391    (WS-CONTADOR-CHAMADAS), PARA AUDITORIA DE VOLUME          SCEP0901
001800*             DE USO DESTA ROTINA PELOS RELATORIOS DE PERIODO           SCEP0901
001900* 18/09/2007 R.ALMEIDA  REVISAO GERAL DOS COMENTARIOS DE CABECALHO      SCEP0901
002000* REQ-3602    E DE LINKAGE, SEM ALTERACAO DE LOGICA                     SCEP0901
002100* 30/04/2008 C.FARIA    AVALIADA A AMPLIACAO DOS CAMPOS DE VALOR E      SCEP0901
002200* REQ-3512    QUANTIDADE PARA SINAL EM PRODUTO.CPY E MOVTO.CPY -        SCEP0901
002300*             ESTA ROTINA SO MANIPULA DATA/HORA, SEM IMPACTO            SCEP0901
002400******************************************************************
002500*-----------------------------------------------------------------
002600 IDENTIFICATION DIVISION.
002700*-----------------------------------------------------------------
002800 PROGRAM-ID.    SCEP0901.
002900 AUTHOR.        M.TEIXEIRA.
003000 INSTALLATION.  LOJA DE INFORMATICA - CPD.
003100 DATE-WRITTEN.  21/01/1998.
003200 DATE-COMPILED.
003300 SECURITY.      CONFIDENCIAL - USO INTERNO DA LOJA.
003400*-----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600*-----------------------------------------------------------------
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*-----------------------------------------------------------------
004100* LKS-DATA-HORA    = FORMATO AAAA-MM-DDTHH:MM:SS (19 POSICOES)
004200* LKS-PERIODO-INI  = INICIO DO PERIODO, MESMO FORMATO
004300* LKS-PERIODO-FIM  = FIM DO PERIODO, MESMO FORMATO
004400* LKS-RETORNO-JAN  = 0 - DATA/HORA ESTA DENTRO DO PERIODO
004500*                    1 - DATA/HORA ESTA FORA DO PERIODO
004600*-----------------------------------------------------------------
004700 DATA DIVISION.
004800*-----------------------------------------------------------------
004900 WORKING-STORAGE SECTION.
005000*
005100 01  WS-AUXILIARES.
005200     05  WS-CONTADOR-CHAMADAS    PIC 9(07) COMP VALUE ZERO.
005300     05  WS-DATA-HORA-AUX        PIC X(19) VALUE SPACES.
005400     05  WS-DATA-HORA-AUX-R REDEFINES WS-DATA-HORA-AUX.
005500         10  WS-AUX-ANO          PIC 9(04).
005600         10  FILLER              PIC X(01).
005700         10  WS-AUX-MES          PIC 9(02).
005800         10  FILLER              PIC X(01).
005900         10  WS-AUX-DIA          PIC 9(02).
006000         10  FILLER              PIC X(09).
006100     05  FILLER                  PIC X(04).
006200*-----------------------------------------------------------------
006300 LINKAGE SECTION.
006400*-----------------------------------------------------------------
006500 01  LKS-PARAMETRO-JANELA.
006600     05  LKS-DATA-HORA           PIC X(19).
006700     05  LKS-DATA-HORA-R REDEFINES LKS-DATA-HORA.
006800         10  LKS-DH-ANO          PIC 9(04).
006900         10  FILLER              PIC X(15).
007000     05  LKS-PERIODO-INI         PIC X(19).
007100     05  LKS-PERIODO-INI-R REDEFINES LKS-PERIODO-INI.
007200         10  LKS-INI-ANO         PIC 9(04).
007300         10  FILLER              PIC X(15).
007400     05  LKS-PERIODO-FIM         PIC X(19).
007500     05  LKS-RETORNO-JAN         PIC 9(01).
007600*-----------------------------------------------------------------
007700 PROCEDURE DIVISION USING LKS-PARAMETRO-JANELA.
007800*-----------------------------------------------------------------
007900 MAIN-PROCEDURE.
008000*
008100     ADD 1 TO WS-CONTADOR-CHAMADAS.
008200     MOVE 0 TO LKS-RETORNO-JAN.
008300*
008400*        *=====================================================*
008500*        * A DATA/HORA NO FORMATO AAAA-MM-DDTHH:MM:SS COMPARA   *
008600*        * CORRETAMENTE COMO TEXTO (ORDEM CRONOLOGICA = ORDEM   *
008700*        * ALFABETICA), POR ISSO A JANELA E' TESTADA DIRETO     *
008800*        * SOBRE OS CAMPOS PIC X, SEM CONVERTER PARA NUMERICO.  *
008900*        *=====================================================*
009000     IF LKS-DATA-HORA IS LESS THAN LKS-PERIODO-INI
009100         MOVE 1 TO LKS-RETORNO-JAN
009200     ELSE
009300         IF LKS-DATA-HORA IS GREATER THAN LKS-PERIODO-FIM
009400             MOVE 1 TO LKS-RETORNO-JAN
009500         END-IF
009600     END-IF.
009700*
009800     GOBACK.
009900*
010000 END PROGRAM SCEP0901.
