000100******************************************************************
000200* AUTHOR: M.TEIXEIRA
000300* INSTALLATION: LOJA DE INFORMATICA - CPD
000400* DATE-WRITTEN: 11/11/1994
000500* DATE-COMPILED:
000600* SECURITY: CONFIDENCIAL - USO INTERNO DA LOJA
000700* PURPOSE: RELATORIO DE MOVIMENTACOES POR DATA - ORDENA UMA COPIA
000800*          DA TABELA DE MOVIMENTOS POR DATA/HORA ASCENDENTE, USANDO
000900*          A ORDEM DE CARGA/REGISTRO COMO CRITERIO DE DESEMPATE
001000*          (PARA NAO EMBARALHAR MOVIMENTOS DE MESMA DATA/HORA), E
001100*          LISTA O RESULTADO NO VIDEO DO OPERADOR
001200******************************************************************
001300*  HISTORICO DE ALTERACOES
001400*----------------------------------------------------------------
001500* 11/11/1994 M.TEIXEIRA VERSAO ORIGINAL                                 SCEP0430
001600* 19/08/1999 R.ALMEIDA  REVISAO PARA VIRADA DO ANO 2000 (Y2K) -         SCEP0430
001700*                       CAMPO DATA-HORA JA TINHA ANO COM 4 DIGITOS,     SCEP0430
001800*                       SEM ALTERACAO                                   SCEP0430
001900* 10/05/2001 M.TEIXEIRA INCLUSAO DO DESEMPATE POR ORDEM DE CARGA        SCEP0430
002000* REQ-2205    (TAB-MOV-SEQ-ORIGEM), A PEDIDO DA AUDITORIA               SCEP0430
002100******************************************************************
002200*-----------------------------------------------------------------
002300 IDENTIFICATION DIVISION.
002400*-----------------------------------------------------------------
002500 PROGRAM-ID.    SCEP0430.
002600 AUTHOR.        M.TEIXEIRA.
002700 INSTALLATION.  LOJA DE INFORMATICA - CPD.
002800 DATE-WRITTEN.  11/11/1994.
002900 DATE-COMPILED.
003000 SECURITY.      CONFIDENCIAL - USO INTERNO DA LOJA.
003100*-----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300*-----------------------------------------------------------------
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000*                                ---- AREA DE TRABALHO DO SORT,
004100*                                     NUNCA GRAVADA EM DISCO
004200     SELECT SORT-MOVIMENTOS ASSIGN TO "SRTMOV"
004300         ORGANIZATION   IS LINE SEQUENTIAL
004400         ACCESS         IS SEQUENTIAL.
004500*-----------------------------------------------------------------
004600 DATA DIVISION.
004700*-----------------------------------------------------------------
004800 FILE SECTION.
004900*
005000 SD  SORT-MOVIMENTOS.
005100 01  SD-REGISTRO-MOVTO.
005200     05  SD-MOV-DATA-HORA        PIC X(19).
005300     05  SD-MOV-DATA-HORA-R REDEFINES SD-MOV-DATA-HORA.
005400         10  SD-MOV-ANO          PIC 9(04).
005500         10  FILLER              PIC X(01).
005600         10  SD-MOV-MES          PIC 9(02).
005700         10  FILLER              PIC X(01).
005800         10  SD-MOV-DIA          PIC 9(02).
005900         10  FILLER              PIC X(09).
006000     05  SD-MOV-SEQ-ORIGEM       PIC 9(05) COMP.
006100     05  SD-MOV-IND-TABELA       PIC 9(05) COMP.
006200*
006300 WORKING-STORAGE SECTION.
006400*
006500 01  WS-AREA-TRABALHO.
006600     05  WS-QTD-LISTADOS         PIC 9(05) COMP VALUE ZERO.
006700     05  WS-QTD-LISTADOS-R REDEFINES WS-QTD-LISTADOS.
006800         10  FILLER              PIC 9(02).
006900         10  WS-QTD-LISTADOS-UNID PIC 9(03).
007000     05  WS-IND-ORDENADO         PIC 9(05) COMP VALUE ZERO.
007100     05  FILLER                  PIC X(04).
007200*                                ---- LINHAS DO LISTADO DE VIDEO
007300 01  WS-LISTA-TELA.
007400     03  WS-LST-CAB-LINHA.
007500         05  FILLER   PIC X(80) VALUE ALL "=".
007600*
007700     03  WS-LST-CAB-1.
007800         05  FILLER   PIC X(02) VALUE SPACES.
007900         05  FILLER   PIC X(70) VALUE
008000                         "SCEP0430 - MOVIMENTACOES POR DATA".
008100*
008200     03  WS-LST-CAB-2.
008300         05  FILLER   PIC X(02) VALUE SPACES.
008400         05  FILLER   PIC X(19) VALUE "DATA/HORA".
008500         05  FILLER   PIC X(01) VALUE SPACES.
008600         05  FILLER   PIC X(09) VALUE "TIPO".
008700         05  FILLER   PIC X(01) VALUE SPACES.
008800         05  FILLER   PIC X(20) VALUE "PRODUTO".
008900         05  FILLER   PIC X(01) VALUE SPACES.
009000         05  FILLER   PIC X(07) VALUE "QTD".
009100*
009200     03  WS-LST-CAB-3.
009300         05  FILLER   PIC X(02) VALUE SPACES.
009400         05  FILLER   PIC X(19) VALUE ALL "-".
009500         05  FILLER   PIC X(01) VALUE SPACES.
009600         05  FILLER   PIC X(09) VALUE ALL "-".
009700         05  FILLER   PIC X(01) VALUE SPACES.
009800         05  FILLER   PIC X(20) VALUE ALL "-".
009900         05  FILLER   PIC X(01) VALUE SPACES.
010000         05  FILLER   PIC X(07) VALUE ALL "-".
010100*
010200     03  WS-LST-DET-1.
010300         05  FILLER               PIC X(02) VALUE SPACES.
010400         05  WS-DET-DATA-HORA     PIC X(19) VALUE SPACES.
010500         05  FILLER               PIC X(01) VALUE SPACES.
010600         05  WS-DET-TIPO          PIC X(09) VALUE SPACES.
010700         05  FILLER               PIC X(01) VALUE SPACES.
010800         05  WS-DET-PRODUTO       PIC X(20) VALUE SPACES.
010900         05  FILLER               PIC X(01) VALUE SPACES.
011000         05  WS-DET-QTD           PIC Z,ZZZ,ZZ9 VALUE ZERO.
011100*
011200     03  WS-LST-FINAL-0.
011300         05  FILLER               PIC X(02) VALUE SPACES.
011400         05  FILLER               PIC X(50) VALUE
011500                                 "NENHUM REGISTRO A LISTAR".
011600*
011700     03  WS-LST-FINAL-1.
011800         05  FILLER               PIC X(02) VALUE SPACES.
011900         05  FILLER               PIC X(20) VALUE
012000                                 "REGISTROS LISTADOS: ".
012100         05  WS-LISTA-QTD-REG     PIC 99999 VALUE ZEROS.
012200*-----------------------------------------------------------------
012300 LINKAGE SECTION.
012400*-----------------------------------------------------------------
012500     COPY "TABMOVTO.CPY".
012600*
012700     COPY "CTRLAREA.CPY".
012800*-----------------------------------------------------------------
012900 PROCEDURE DIVISION USING TAB-MOVIMENTOS LK-COM-AREA-ESTOQUE.
013000*-----------------------------------------------------------------
013100 MAIN-PROCEDURE.
013200*
013300     PERFORM P100-INICIALIZA THRU P100-FIM.
013400*
013500     PERFORM P300-ORDENA-E-LISTA THRU P300-FIM.
013600*
013700     PERFORM P900-FIM THRU P900-FIM-FIM.
013800*
013900 P100-INICIALIZA.
014000*
014100     MOVE ZERO TO WS-QTD-LISTADOS.
014200*
014300     DISPLAY WS-LST-CAB-LINHA.
014400     DISPLAY WS-LST-CAB-1.
014500     DISPLAY WS-LST-CAB-LINHA.
014600     DISPLAY WS-LST-CAB-2.
014700     DISPLAY WS-LST-CAB-3.
014800*
014900 P100-FIM.
015000*
015100 P300-ORDENA-E-LISTA.
015200*
015300     IF TAB-MOV-QTDE IS GREATER THAN ZERO
015400         SORT SORT-MOVIMENTOS
015500                 ON ASCENDING KEY SD-MOV-DATA-HORA
015600                 ON ASCENDING KEY SD-MOV-SEQ-ORIGEM
015700             INPUT  PROCEDURE IS P400-CARREGA-SORT THRU P400-FIM
015800             OUTPUT PROCEDURE IS P500-EXIBE-SORT THRU P500-FIM
015900     END-IF.
016000*
016100     IF WS-QTD-LISTADOS IS EQUAL TO ZERO
016200         DISPLAY WS-LST-FINAL-0
016300     ELSE
016400         MOVE WS-QTD-LISTADOS TO WS-LISTA-QTD-REG
016500         DISPLAY WS-LST-FINAL-1
016600     END-IF.
016700*
016800 P300-FIM.
016900*
017000 P400-CARREGA-SORT.
017100*
017200     PERFORM P410-LIBERA-REGISTRO THRU P410-FIM
017300             VARYING IX-MOV FROM 1 BY 1
017400             UNTIL IX-MOV IS GREATER THAN TAB-MOV-QTDE.
017500*
017600 P400-FIM.
017700*
017800 P410-LIBERA-REGISTRO.
017900*
018000     MOVE TAB-MOV-DATA-HORA (IX-MOV)  TO SD-MOV-DATA-HORA.
018100     MOVE TAB-MOV-SEQ-ORIGEM (IX-MOV) TO SD-MOV-SEQ-ORIGEM.
018200     MOVE IX-MOV                      TO SD-MOV-IND-TABELA.
018300*
018400     RELEASE SD-REGISTRO-MOVTO.
018500*
018600 P410-FIM.
018700*
018800 P500-EXIBE-SORT.
018900*
019000     PERFORM P510-RETORNA-REGISTRO THRU P510-FIM
019100             UNTIL WS-IND-ORDENADO IS EQUAL TO TAB-MOV-QTDE.
019200*
019300 P500-FIM.
019400*
019500 P510-RETORNA-REGISTRO.
019600*
019700     RETURN SORT-MOVIMENTOS INTO SD-REGISTRO-MOVTO
019800         AT END
019900             CONTINUE
020000         NOT AT END
020100             ADD 1 TO WS-IND-ORDENADO
020200             PERFORM P520-EXIBE-LINHA THRU P520-FIM
020300     END-RETURN.
020400*
020500 P510-FIM.
020600*
020700 P520-EXIBE-LINHA.
020800*
020900     SET IX-MOV TO SD-MOV-IND-TABELA.
021000*
021100     MOVE TAB-MOV-DATA-HORA (IX-MOV)       TO WS-DET-DATA-HORA.
021200     MOVE TAB-MOV-TIPO (IX-MOV)            TO WS-DET-TIPO.
021300     MOVE TAB-MOV-PRODUTO-CODIGO (IX-MOV)  TO WS-DET-PRODUTO.
021400     MOVE TAB-MOV-QTD (IX-MOV)             TO WS-DET-QTD.
021500*
021600     DISPLAY WS-LST-DET-1.
021700*
021800     ADD 1 TO WS-QTD-LISTADOS.
021900*
022000 P520-FIM.
022100*
022200 P900-FIM.
022300*
022400     GOBACK.
022500*
022600 P900-FIM-FIM.
022700*
022800 END PROGRAM SCEP0430.
