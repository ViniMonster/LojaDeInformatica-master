000100******************************************************************
000200* AUTHOR: A.SOUZA
000300* INSTALLATION: LOJA DE INFORMATICA - CPD
000400* DATE-WRITTEN: 14/06/1992
000500* DATE-COMPILED:
000600* SECURITY: CONFIDENCIAL - USO INTERNO DA LOJA
000700* PURPOSE: GRAVACAO DOS ARQUIVOS PRODUTOS E MOVIMENT A PARTIR DAS
000800*          TABELAS EM MEMORIA - CADA ARQUIVO E' REGRAVADO POR
000900*          INTEIRO (TRUNCA E REESCREVE) SOMENTE QUANDO A TABELA
001000*          CORRESPONDENTE FOI ALTERADA NA RODADA
001100******************************************************************
001200*  HISTORICO DE ALTERACOES
001300*----------------------------------------------------------------
001400* 14/06/1992 A.SOUZA    VERSAO ORIGINAL - SO GRAVACAO DE PRODUTOS       SCEP0300
001500* 03/08/1992 A.SOUZA    INCLUSAO DA GRAVACAO DE MOVIMENTOS              SCEP0300
001600* 19/08/1999 R.ALMEIDA  REVISAO PARA VIRADA DO ANO 2000 (Y2K) -         SCEP0300
001700*                       SEM IMPACTO - PROGRAMA NAO TRATA DATAS          SCEP0300
001800* 07/03/2006 C.FARIA    GRAVACAO PASSOU A SER CONDICIONADA AO           SCEP0300
001900* REQ-4471    INDICADOR DE TABELA SUJA, EVITANDO REGRAVACAO             SCEP0300
002000*             DESNECESSARIA QUANDO NADA MUDOU NA RODADA                 SCEP0300
002100******************************************************************
002200*-----------------------------------------------------------------
002300 IDENTIFICATION DIVISION.
002400*-----------------------------------------------------------------
002500 PROGRAM-ID.    SCEP0300.
002600 AUTHOR.        A.SOUZA.
002700 INSTALLATION.  LOJA DE INFORMATICA - CPD.
002800 DATE-WRITTEN.  14/06/1992.
002900 DATE-COMPILED.
003000 SECURITY.      CONFIDENCIAL - USO INTERNO DA LOJA.
003100*-----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300*-----------------------------------------------------------------
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT PRODUTOS ASSIGN TO "PRODUTOS"
004100         ORGANIZATION   IS LINE SEQUENTIAL
004200         ACCESS         IS SEQUENTIAL
004300         FILE STATUS    IS WS-FS-PRODUTOS.
004400*
004500     SELECT MOVIMENT ASSIGN TO "MOVIMENT"
004600         ORGANIZATION   IS LINE SEQUENTIAL
004700         ACCESS         IS SEQUENTIAL
004800         FILE STATUS    IS WS-FS-MOVIMENT.
004900*-----------------------------------------------------------------
005000 DATA DIVISION.
005100*-----------------------------------------------------------------
005200 FILE SECTION.
005300*
005400 FD  PRODUTOS.
005500     COPY "PRODUTO.CPY".
005600*
005700 FD  MOVIMENT.
005800     COPY "MOVTO.CPY".
005900*
006000 WORKING-STORAGE SECTION.
006100*
006200 01  WS-AREA-TRABALHO.
006300     05  WS-FS-PRODUTOS          PIC X(02).
006400         88  WS-FS-PRODUTOS-OK         VALUE "00".
006500     05  WS-FS-MOVIMENT          PIC X(02).
006600         88  WS-FS-MOVIMENT-OK         VALUE "00".
006700     05  WS-CONTADOR-GRAVADOS-PRD PIC 9(05) COMP VALUE ZERO.
006800     05  WS-CONTADOR-GRAVADOS-MOV PIC 9(05) COMP VALUE ZERO.
006900     05  WS-CONTADOR-GRAVADOS-R REDEFINES WS-CONTADOR-GRAVADOS-MOV.
007000         10  WS-CTR-GRV-MOV-MILHAR   PIC 9(02).
007100         10  WS-CTR-GRV-MOV-CENTENA  PIC 9(03).
007200     05  FILLER                  PIC X(08).
007300*-----------------------------------------------------------------
007400 LINKAGE SECTION.
007500*-----------------------------------------------------------------
007600     COPY "TABPRODU.CPY".
007700*
007800     COPY "TABMOVTO.CPY".
007900*
008000     COPY "CTRLAREA.CPY".
008100*-----------------------------------------------------------------
008200 PROCEDURE DIVISION USING TAB-PRODUTOS TAB-MOVIMENTOS
008300                           LK-COM-AREA-ESTOQUE.
008400*-----------------------------------------------------------------
008500 MAIN-PROCEDURE.
008600*
008700     PERFORM P100-GRAVA-PRODUTOS THRU P100-FIM.
008800*
008900     PERFORM P200-GRAVA-MOVIMENTOS THRU P200-FIM.
009000*
009100     GOBACK.
009200*
009300 P100-GRAVA-PRODUTOS.
009400*
009500     IF TAB-PRD-SUJA-SIM
009600         PERFORM P110-ABRE-PRODUTOS THRU P110-FIM
009700         PERFORM P120-REGRAVA-PRODUTOS THRU P120-FIM
009800                 VARYING IX-PRD FROM 1 BY 1
009900                 UNTIL IX-PRD IS GREATER THAN TAB-PRD-QTDE
010000         CLOSE PRODUTOS
010100         SET TAB-PRD-SUJA-SIM TO FALSE
010200     END-IF.
010300*
010400 P100-FIM.
010500*
010600 P110-ABRE-PRODUTOS.
010700*
010800     OPEN OUTPUT PRODUTOS.
010900*
011000     IF NOT WS-FS-PRODUTOS-OK THEN
011100         STRING "ERRO NA ABERTURA DO ARQUIVO PRODUTOS P/ GRAVACAO "
011200                "FS: " WS-FS-PRODUTOS  INTO LK-MENSAGEM
011300         SET LK-RETORNO-ERRO TO TRUE
011400*        *=========<< ERRO FATAL >>==========*
011500         GOBACK
011600*        *====================================*
011700     END-IF.
011800*
011900 P110-FIM.
012000*
012100 P120-REGRAVA-PRODUTOS.
012200*
012300     MOVE TAB-PRD-CODIGO (IX-PRD)         TO PRD-CODIGO.
012400     MOVE TAB-PRD-NOME (IX-PRD)           TO PRD-NOME.
012500     MOVE TAB-PRD-VALOR-UNITARIO (IX-PRD) TO PRD-VALOR-UNITARIO.
012600     MOVE TAB-PRD-QTD-ESTOQUE (IX-PRD)    TO PRD-QTD-ESTOQUE.
012700     MOVE TAB-PRD-CATEGORIA (IX-PRD)      TO PRD-CATEGORIA.
012800*
012900     WRITE FD-REG-PRODUTO.
013000*
013100     ADD 1 TO WS-CONTADOR-GRAVADOS-PRD.
013200*
013300 P120-FIM.
013400*
013500 P200-GRAVA-MOVIMENTOS.
013600*
013700     IF TAB-MOV-SUJA-SIM
013800         PERFORM P210-ABRE-MOVIMENT THRU P210-FIM
013900         PERFORM P220-REGRAVA-MOVIMENTOS THRU P220-FIM
014000                 VARYING IX-MOV FROM 1 BY 1
014100                 UNTIL IX-MOV IS GREATER THAN TAB-MOV-QTDE
014200         CLOSE MOVIMENT
014300         SET TAB-MOV-SUJA-SIM TO FALSE
014400     END-IF.
014500*
014600 P200-FIM.
014700*
014800 P210-ABRE-MOVIMENT.
014900*
015000     OPEN OUTPUT MOVIMENT.
015100*
015200     IF NOT WS-FS-MOVIMENT-OK THEN
015300         STRING "ERRO NA ABERTURA DO ARQUIVO MOVIMENT P/ GRAVACAO "
015400                "FS: " WS-FS-MOVIMENT  INTO LK-MENSAGEM
015500         SET LK-RETORNO-ERRO TO TRUE
015600*        *=========<< ERRO FATAL >>==========*
015700         GOBACK
015800*        *====================================*
015900     END-IF.
016000*
016100 P210-FIM.
016200*
016300 P220-REGRAVA-MOVIMENTOS.
016400*
016500     MOVE TAB-MOV-TIPO (IX-MOV)            TO MOV-TIPO.
016600     MOVE TAB-MOV-VALOR-UNITARIO (IX-MOV)  TO MOV-VALOR-UNITARIO.
016700     MOVE TAB-MOV-DATA-HORA (IX-MOV)       TO MOV-DATA-HORA.
016800     MOVE TAB-MOV-QTD (IX-MOV)             TO MOV-QTD.
016900     MOVE TAB-MOV-PRODUTO-CODIGO (IX-MOV)  TO MOV-PRODUTO-CODIGO.
017000     MOVE TAB-MOV-EXTRA (IX-MOV)           TO MOV-EXTRA.
017100*
017200     WRITE FD-REG-MOVTO.
017300*
017400     ADD 1 TO WS-CONTADOR-GRAVADOS-MOV.
017500*
017600 P220-FIM.
017700*
017800 END PROGRAM SCEP0300.
