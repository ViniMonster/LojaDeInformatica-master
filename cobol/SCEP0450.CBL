000100******************************************************************
000200* AUTHOR: M.TEIXEIRA
000300* INSTALLATION: LOJA DE INFORMATICA - CPD
000400* DATE-WRITTEN: 21/01/1998
000500* DATE-COMPILED:
000600* SECURITY: CONFIDENCIAL - USO INTERNO DA LOJA
000700* PURPOSE: RELATORIO DE VALOR DE MOVIMENTOS POR PERIODO - LE O
000800*          CARTAO DE PARAMETRO PARMPERI (INICIO/FIM DO PERIODO),
000900*          LISTA NO VIDEO OS MOVIMENTOS DA TABELA EM MEMORIA
001000*          CUJA DATA/HORA CAI DENTRO DA JANELA (INCLUSIVE NAS
001100*          DUAS PONTAS, VIA SCEP0901) E ACUMULA O VALOR LIQUIDO
001200*          DO PERIODO (ENTRADA SOMA, SAIDA SUBTRAI)
001300******************************************************************
001400*  HISTORICO DE ALTERACOES
001500*----------------------------------------------------------------
001600* 21/01/1998 M.TEIXEIRA VERSAO ORIGINAL                                 SCEP0450
001700* 19/08/1999 R.ALMEIDA  REVISAO PARA VIRADA DO ANO 2000 (Y2K) -         SCEP0450
001800*                       CAMPO DATA-HORA JA TINHA ANO COM 4 DIGITOS,     SCEP0450
001900*                       SEM ALTERACAO                                   SCEP0450
002000* 10/05/2001 M.TEIXEIRA AMPLIACAO DA TABELA DE MOVIMENTOS PARA          SCEP0450
002100* REQ-2205    20000 OCORRENCIAS (VER TABMOVTO.CPY) - SEM IMPACTO        SCEP0450
002200*             NESTE RELATORIO                                           SCEP0450
002300* 30/04/2008 C.FARIA    CAMPOS DE VALOR UNITARIO E QUANTIDADE NA        SCEP0450
002400* REQ-3512    TABELA PASSARAM A ACEITAR SINAL (VER MOVTO.CPY) - O       SCEP0450
002500*             VALOR LIQUIDO DO PERIODO JA ERA CALCULADO EM CAMPO        SCEP0450
002600*             COM SINAL, SEM NECESSIDADE DE AJUSTE NESTE PROGRAMA       SCEP0450
002700******************************************************************
002800*-----------------------------------------------------------------
002900 IDENTIFICATION DIVISION.
003000*-----------------------------------------------------------------
003100 PROGRAM-ID.    SCEP0450.
003200 AUTHOR.        M.TEIXEIRA.
003300 INSTALLATION.  LOJA DE INFORMATICA - CPD.
003400 DATE-WRITTEN.  21/01/1998.
003500 DATE-COMPILED.
003600 SECURITY.      CONFIDENCIAL - USO INTERNO DA LOJA.
003700*-----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900*-----------------------------------------------------------------
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*                                ---- CARTAO DE PARAMETRO, UM SO
004700*                                     REGISTRO, INICIO/FIM DO
004800*                                     PERIODO A CONSULTAR
004900     SELECT PARMPERI ASSIGN TO "PARMPERI"
005000         ORGANIZATION   IS LINE SEQUENTIAL
005100         ACCESS         IS SEQUENTIAL
005200         FILE STATUS    IS WS-FS-PARMPERI.
005300*-----------------------------------------------------------------
005400 DATA DIVISION.
005500*-----------------------------------------------------------------
005600 FILE SECTION.
005700*
005800 FD  PARMPERI.
005900 01  FD-REG-PARMPERI.
006000     05  PARM-PERIODO-INI        PIC X(19).
006100     05  FILLER                  PIC X(01) VALUE ";".
006200     05  PARM-PERIODO-FIM        PIC X(19).
006300*
006400 WORKING-STORAGE SECTION.
006500*
006600 01  WS-AREA-TRABALHO.
006700     05  WS-FS-PARMPERI          PIC X(02).
006800         88  WS-FS-PARMPERI-OK         VALUE "00".
006900     05  WS-QTD-LISTADOS         PIC 9(05) COMP VALUE ZERO.
007000     05  WS-QTD-LISTADOS-R REDEFINES WS-QTD-LISTADOS.
007100         10  FILLER              PIC 9(02).
007200         10  WS-QTD-LISTADOS-UNID PIC 9(03).
007300     05  FILLER                  PIC X(09).
007400*                                ---- ACUMULADOR DO VALOR LIQUIDO
007500*                                     DO PERIODO
007600 01  WS-ACUMULADOR.
007700     05  WS-VALOR-PERIODO        PIC S9(09)V99 VALUE ZERO.
007800     05  WS-VALOR-PERIODO-R REDEFINES WS-VALOR-PERIODO.
007900         10  WS-VLR-PER-SINAL    PIC S9(01).
008000         10  FILLER              PIC 9(08)V99.
008100     05  WS-VALOR-MOVIMENTO      PIC S9(09)V99 VALUE ZERO.
008200*                                ---- VISAO EDITADA DO PERIODO P/
008300*                                     CABECALHO DO RELATORIO
008400 01  WS-PERIODO-EXIBICAO.
008500     05  WS-PER-INI              PIC X(19) VALUE SPACES.
008600     05  WS-PER-INI-R REDEFINES WS-PER-INI.
008700         10  WS-PER-INI-ANO      PIC 9(04).
008800         10  FILLER              PIC X(01).
008900         10  WS-PER-INI-MES      PIC 9(02).
009000         10  FILLER              PIC X(01).
009100         10  WS-PER-INI-DIA      PIC 9(02).
009200         10  FILLER              PIC X(09).
009300     05  WS-PER-FIM              PIC X(19) VALUE SPACES.
009400*                                ---- PARAMETRO DE CHAMADA DO
009500*                                     SCEP0901 (TESTA-JANELA)
009600 01  WS-PARAMETRO-JANELA.
009700     05  WS-JAN-DATA-HORA        PIC X(19).
009800     05  WS-JAN-PERIODO-INI      PIC X(19).
009900     05  WS-JAN-PERIODO-FIM      PIC X(19).
010000     05  WS-JAN-RETORNO-JAN      PIC 9(01).
010100*                                ---- LINHAS DO LISTADO DE VIDEO
010200 01  WS-LISTA-TELA.
010300     03  WS-LST-CAB-LINHA.
010400         05  FILLER   PIC X(80) VALUE ALL "=".
010500*
010600     03  WS-LST-CAB-1.
010700         05  FILLER   PIC X(02) VALUE SPACES.
010800         05  FILLER   PIC X(70) VALUE
010900                     "SCEP0450 - VALOR DE MOVIMENTOS POR PERIODO".
011000*
011100     03  WS-LST-CAB-2.
011200         05  FILLER               PIC X(02) VALUE SPACES.
011300         05  FILLER               PIC X(09) VALUE "PERIODO: ".
011400         05  WS-CAB-PER-INI-DIA   PIC Z9 VALUE ZERO.
011500         05  FILLER               PIC X(01) VALUE "/".
011600         05  WS-CAB-PER-INI-MES   PIC 99 VALUE ZERO.
011700         05  FILLER               PIC X(01) VALUE "/".
011800         05  WS-CAB-PER-INI-ANO   PIC 9999 VALUE ZERO.
011900         05  FILLER               PIC X(05) VALUE " ATE ".
012000         05  WS-CAB-PER-FIM       PIC X(19) VALUE SPACES.
012100*
012200     03  WS-LST-CAB-3.
012300         05  FILLER   PIC X(02) VALUE SPACES.
012400         05  FILLER   PIC X(19) VALUE "DATA/HORA".
012500         05  FILLER   PIC X(01) VALUE SPACES.
012600         05  FILLER   PIC X(09) VALUE "TIPO".
012700         05  FILLER   PIC X(01) VALUE SPACES.
012800         05  FILLER   PIC X(20) VALUE "PRODUTO".
012900         05  FILLER   PIC X(01) VALUE SPACES.
013000         05  FILLER   PIC X(07) VALUE "QTD".
013100         05  FILLER   PIC X(01) VALUE SPACES.
013200         05  FILLER   PIC X(13) VALUE "VALOR MOVTO".
013300*
013400     03  WS-LST-CAB-4.
013500         05  FILLER   PIC X(02) VALUE SPACES.
013600         05  FILLER   PIC X(19) VALUE ALL "-".
013700         05  FILLER   PIC X(01) VALUE SPACES.
013800         05  FILLER   PIC X(09) VALUE ALL "-".
013900         05  FILLER   PIC X(01) VALUE SPACES.
014000         05  FILLER   PIC X(20) VALUE ALL "-".
014100         05  FILLER   PIC X(01) VALUE SPACES.
014200         05  FILLER   PIC X(07) VALUE ALL "-".
014300         05  FILLER   PIC X(01) VALUE SPACES.
014400         05  FILLER   PIC X(13) VALUE ALL "-".
014500*
014600     03  WS-LST-DET-1.
014700         05  FILLER               PIC X(02) VALUE SPACES.
014800         05  WS-DET-DATA-HORA     PIC X(19) VALUE SPACES.
014900         05  FILLER               PIC X(01) VALUE SPACES.
015000         05  WS-DET-TIPO          PIC X(09) VALUE SPACES.
015100         05  FILLER               PIC X(01) VALUE SPACES.
015200         05  WS-DET-PRODUTO       PIC X(20) VALUE SPACES.
015300         05  FILLER               PIC X(01) VALUE SPACES.
015400         05  WS-DET-QTD           PIC Z,ZZZ,ZZ9 VALUE ZERO.
015500         05  FILLER               PIC X(01) VALUE SPACES.
015600         05  WS-DET-VLR-MOVTO     PIC ZZZ,ZZZ,ZZ9.99- VALUE ZERO.
015700*
015800     03  WS-LST-FINAL-0.
015900         05  FILLER               PIC X(02) VALUE SPACES.
016000         05  FILLER               PIC X(50) VALUE
016100                                 "NENHUM MOVIMENTO NO PERIODO".
016200*
016300     03  WS-LST-TOTAL-LINHA.
016400         05  FILLER   PIC X(80) VALUE ALL "-".
016500*
016600     03  WS-LST-TOTAL-1.
016700         05  FILLER               PIC X(02) VALUE SPACES.
016800         05  FILLER               PIC X(23) VALUE
016900                                 "VALOR LIQUIDO PERIODO: ".
017000         05  WS-TOT-VLR-EDITADO   PIC ZZZ,ZZZ,ZZ9.99-.
017100*
017200     03  WS-LST-FINAL-1.
017300         05  FILLER               PIC X(02) VALUE SPACES.
017400         05  FILLER               PIC X(20) VALUE
017500                                 "REGISTROS LISTADOS: ".
017600         05  WS-LISTA-QTD-REG     PIC 99999 VALUE ZEROS.
017700*-----------------------------------------------------------------
017800 LINKAGE SECTION.
017900*-----------------------------------------------------------------
018000     COPY "TABMOVTO.CPY".
018100*
018200     COPY "CTRLAREA.CPY".
018300*-----------------------------------------------------------------
018400 PROCEDURE DIVISION USING TAB-MOVIMENTOS LK-COM-AREA-ESTOQUE.
018500*-----------------------------------------------------------------
018600 MAIN-PROCEDURE.
018700*
018800     PERFORM P100-INICIALIZA THRU P100-FIM.
018900*
019000     PERFORM P200-LE-PARAMETRO THRU P200-FIM.
019100*
019200     PERFORM P300-SOMA-PERIODO THRU P300-FIM.
019300*
019400     PERFORM P800-EXIBE-TOTAL THRU P800-FIM.
019500*
019600     PERFORM P900-FIM THRU P900-FIM-FIM.
019700*
019800 P100-INICIALIZA.
019900*
020000     MOVE ZERO TO WS-QTD-LISTADOS WS-VALOR-PERIODO.
020100*
020200 P100-FIM.
020300*
020400 P200-LE-PARAMETRO.
020500*
020600     OPEN INPUT PARMPERI.
020700*
020800     IF NOT WS-FS-PARMPERI-OK THEN
020900         STRING "ERRO NA ABERTURA DO ARQUIVO PARMPERI "
021000                "FS: " WS-FS-PARMPERI  INTO LK-MENSAGEM
021100         SET LK-RETORNO-ERRO TO TRUE
021200*        *=========<< ERRO FATAL >>==========*
021300         GOBACK
021400*        *====================================*
021500     END-IF.
021600*
021700     READ PARMPERI
021800         AT END
021900             STRING "ARQUIVO PARMPERI VAZIO - SEM PERIODO A "
022000                    "PROCESSAR" INTO LK-MENSAGEM
022100             SET LK-RETORNO-ERRO TO TRUE
022200             CLOSE PARMPERI
022300*            *=========<< ERRO FATAL >>==========*
022400             GOBACK
022500*            *====================================*
022600     END-READ.
022700*
022800     MOVE PARM-PERIODO-INI TO WS-JAN-PERIODO-INI WS-PER-INI
022900                               LK-PERIODO-INICIO.
023000     MOVE PARM-PERIODO-FIM TO WS-JAN-PERIODO-FIM WS-PER-FIM
023100                               LK-PERIODO-FIM.
023200*
023300     CLOSE PARMPERI.
023400*
023500     MOVE WS-PER-INI-DIA TO WS-CAB-PER-INI-DIA.
023600     MOVE WS-PER-INI-MES TO WS-CAB-PER-INI-MES.
023700     MOVE WS-PER-INI-ANO TO WS-CAB-PER-INI-ANO.
023800     MOVE WS-PER-FIM     TO WS-CAB-PER-FIM.
023900*
024000     DISPLAY WS-LST-CAB-LINHA.
024100     DISPLAY WS-LST-CAB-1.
024200     DISPLAY WS-LST-CAB-LINHA.
024300     DISPLAY WS-LST-CAB-2.
024400     DISPLAY WS-LST-CAB-3.
024500     DISPLAY WS-LST-CAB-4.
024600*
024700 P200-FIM.
024800*
024900 P300-SOMA-PERIODO.
025000*
025100     IF TAB-MOV-QTDE IS GREATER THAN ZERO
025200         PERFORM P310-AVALIA-MOVIMENTO THRU P310-FIM
025300                 VARYING IX-MOV FROM 1 BY 1
025400                 UNTIL IX-MOV IS GREATER THAN TAB-MOV-QTDE
025500     END-IF.
025600*
025700     IF WS-QTD-LISTADOS IS EQUAL TO ZERO
025800         DISPLAY WS-LST-FINAL-0
025900     ELSE
026000         MOVE WS-QTD-LISTADOS TO WS-LISTA-QTD-REG
026100         DISPLAY WS-LST-FINAL-1
026200     END-IF.
026300*
026400 P300-FIM.
026500*
026600 P310-AVALIA-MOVIMENTO.
026700*
026800     MOVE TAB-MOV-DATA-HORA (IX-MOV) TO WS-JAN-DATA-HORA.
026900*
027000     CALL "SCEP0901" USING WS-PARAMETRO-JANELA.
027100*
027200     IF WS-JAN-RETORNO-JAN IS EQUAL TO ZERO
027300         PERFORM P320-ACUMULA-MOVIMENTO THRU P320-FIM
027400     END-IF.
027500*
027600 P310-FIM.
027700*
027800 P320-ACUMULA-MOVIMENTO.
027900*
028000     COMPUTE WS-VALOR-MOVIMENTO ROUNDED =
028100             TAB-MOV-QTD (IX-MOV) * TAB-MOV-VALOR-UNITARIO (IX-MOV).
028200*
028300     IF TAB-MOV-TIPO-ENTRADA (IX-MOV)
028400         ADD WS-VALOR-MOVIMENTO TO WS-VALOR-PERIODO
028500     ELSE
028600         SUBTRACT WS-VALOR-MOVIMENTO FROM WS-VALOR-PERIODO
028700     END-IF.
028800*
028900     MOVE TAB-MOV-DATA-HORA (IX-MOV)      TO WS-DET-DATA-HORA.
029000     MOVE TAB-MOV-TIPO (IX-MOV)            TO WS-DET-TIPO.
029100     MOVE TAB-MOV-PRODUTO-CODIGO (IX-MOV)  TO WS-DET-PRODUTO.
029200     MOVE TAB-MOV-QTD (IX-MOV)             TO WS-DET-QTD.
029300     MOVE WS-VALOR-MOVIMENTO                TO WS-DET-VLR-MOVTO.
029400*
029500     DISPLAY WS-LST-DET-1.
029600*
029700     ADD 1 TO WS-QTD-LISTADOS.
029800*
029900 P320-FIM.
030000*
030100 P800-EXIBE-TOTAL.
030200*
030300     DISPLAY WS-LST-TOTAL-LINHA.
030400*
030500     MOVE WS-VALOR-PERIODO TO WS-TOT-VLR-EDITADO.
030600     DISPLAY WS-LST-TOTAL-1.
030700*
030800     MOVE WS-VALOR-PERIODO TO LK-PERIODO-VALOR-TOTAL.
030900*
031000 P800-FIM.
031100*
031200 P900-FIM.
031300*
031400     GOBACK.
031500*
031600 P900-FIM-FIM.
031700*
031800 END PROGRAM SCEP0450.
