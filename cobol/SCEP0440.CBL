000100******************************************************************
000200* AUTHOR: A.SOUZA
000300* INSTALLATION: LOJA DE INFORMATICA - CPD
000400* DATE-WRITTEN: 14/06/1992
000500* DATE-COMPILED:
000600* SECURITY: CONFIDENCIAL - USO INTERNO DA LOJA
000700* PURPOSE: RELATORIO DE SALDO DE ESTOQUE - LISTA NO VIDEO DO
000800*          OPERADOR A QUANTIDADE E O VALOR EM ESTOQUE DE CADA
000900*          PRODUTO DA TABELA EM MEMORIA, SEGUIDO DOS TOTAIS GERAIS
001000*          DE QUANTIDADE E DE VALOR EM ESTOQUE
001100******************************************************************
001200*  HISTORICO DE ALTERACOES
001300*----------------------------------------------------------------
001400* 14/06/1992 A.SOUZA    VERSAO ORIGINAL                                 SCEP0440
001500* 19/08/1999 R.ALMEIDA  REVISAO PARA VIRADA DO ANO 2000 (Y2K) -         SCEP0440
001600*                       SEM IMPACTO NESTE RELATORIO                     SCEP0440
001700* 10/05/2001 M.TEIXEIRA AMPLIACAO DA TABELA DE PRODUTOS PARA 2000       SCEP0440
001800* REQ-2205    OCORRENCIAS (VER TABPRODU.CPY) - SEM IMPACTO NESTE        SCEP0440
001900*             RELATORIO                                                 SCEP0440
002000* 17/06/2004 C.FARIA    AJUSTE NA EDICAO DO TOTAL GERAL DE VALOR EM     SCEP0440
002100* REQ-3455    ESTOQUE, QUE PERDIA O SINAL EM CASOS DE AJUSTE DE         SCEP0440
002200*             INVENTARIO COM SALDO NEGATIVO                             SCEP0440
002300* 30/04/2008 C.FARIA    CAMPOS DE VALOR E QUANTIDADE NA TABELA DE       SCEP0440
002400* REQ-3588    PRODUTOS PASSARAM A ACEITAR SINAL (VER PRODUTO.CPY) -     SCEP0440
002500*             SEM IMPACTO ADICIONAL NESTE RELATORIO                     SCEP0440
002600******************************************************************
002700*-----------------------------------------------------------------
002800 IDENTIFICATION DIVISION.
002900*-----------------------------------------------------------------
003000 PROGRAM-ID.    SCEP0440.
003100 AUTHOR.        A.SOUZA.
003200 INSTALLATION.  LOJA DE INFORMATICA - CPD.
003300 DATE-WRITTEN.  14/06/1992.
003400 DATE-COMPILED.
003500 SECURITY.      CONFIDENCIAL - USO INTERNO DA LOJA.
003600*-----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800*-----------------------------------------------------------------
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*-----------------------------------------------------------------
004300 DATA DIVISION.
004400*-----------------------------------------------------------------
004500 WORKING-STORAGE SECTION.
004600*
004700 01  WS-AREA-TRABALHO.
004800     05  WS-QTD-LISTADOS         PIC 9(05) COMP VALUE ZERO.
004900     05  WS-QTD-LISTADOS-R REDEFINES WS-QTD-LISTADOS.
005000         10  FILLER              PIC 9(02).
005100         10  WS-QTD-LISTADOS-UNID PIC 9(03).
005200     05  FILLER                  PIC X(09).
005300*                                ---- ACUMULADORES DOS TOTAIS GERAIS
005400 01  WS-TOTALIZADORES.
005500     05  WS-TOT-QTD-ESTOQUE      PIC 9(09) VALUE ZERO.
005600     05  WS-TOT-QTD-ESTOQUE-R REDEFINES WS-TOT-QTD-ESTOQUE.
005700         10  WS-TOT-QTD-MILHOES  PIC 9(03).
005800         10  WS-TOT-QTD-RESTO    PIC 9(06).
005900     05  WS-TOT-VLR-ESTOQUE      PIC S9(09)V99 VALUE ZERO.
006000     05  WS-TOT-VLR-ESTOQUE-R REDEFINES WS-TOT-VLR-ESTOQUE.
006100         10  WS-TOT-VLR-SINAL    PIC S9(01).
006200         10  FILLER              PIC 9(08)V99.
006300     05  WS-VLR-PRODUTO          PIC S9(09)V99 VALUE ZERO.
006400*                                ---- LINHAS DO LISTADO DE VIDEO
006500 01  WS-LISTA-TELA.
006600     03  WS-LST-CAB-LINHA.
006700         05  FILLER   PIC X(80) VALUE ALL "=".
006800*
006900     03  WS-LST-CAB-1.
007000         05  FILLER   PIC X(02) VALUE SPACES.
007100         05  FILLER   PIC X(70) VALUE
007200                         "SCEP0440 - SALDO DE ESTOQUE".
007300*
007400     03  WS-LST-CAB-2.
007500         05  FILLER   PIC X(02) VALUE SPACES.
007600         05  FILLER   PIC X(20) VALUE "PRODUTO".
007700         05  FILLER   PIC X(01) VALUE SPACES.
007800         05  FILLER   PIC X(40) VALUE "DESCRICAO".
007900         05  FILLER   PIC X(01) VALUE SPACES.
008000         05  FILLER   PIC X(07) VALUE "QTD".
008100         05  FILLER   PIC X(01) VALUE SPACES.
008200         05  FILLER   PIC X(13) VALUE "VALOR ESTOQUE".
008300*
008400     03  WS-LST-CAB-3.
008500         05  FILLER   PIC X(02) VALUE SPACES.
008600         05  FILLER   PIC X(20) VALUE ALL "-".
008700         05  FILLER   PIC X(01) VALUE SPACES.
008800         05  FILLER   PIC X(40) VALUE ALL "-".
008900         05  FILLER   PIC X(01) VALUE SPACES.
009000         05  FILLER   PIC X(07) VALUE ALL "-".
009100         05  FILLER   PIC X(01) VALUE SPACES.
009200         05  FILLER   PIC X(13) VALUE ALL "-".
009300*
009400     03  WS-LST-DET-1.
009500         05  FILLER               PIC X(02) VALUE SPACES.
009600         05  WS-DET-PRODUTO       PIC X(20) VALUE SPACES.
009700         05  FILLER               PIC X(01) VALUE SPACES.
009800         05  WS-DET-DESCRICAO     PIC X(40) VALUE SPACES.
009900         05  FILLER               PIC X(01) VALUE SPACES.
010000         05  WS-DET-QTD           PIC Z,ZZZ,ZZ9 VALUE ZERO.
010100         05  FILLER               PIC X(01) VALUE SPACES.
010200         05  WS-DET-VLR-ESTOQUE   PIC ZZZ,ZZZ,ZZ9.99-.
010300*
010400     03  WS-LST-FINAL-0.
010500         05  FILLER               PIC X(02) VALUE SPACES.
010600         05  FILLER               PIC X(50) VALUE
010700                                 "NENHUM REGISTRO A LISTAR".
010800*
010900     03  WS-LST-TOTAL-LINHA.
011000         05  FILLER   PIC X(80) VALUE ALL "-".
011100*
011200     03  WS-LST-TOTAL-1.
011300         05  FILLER               PIC X(02) VALUE SPACES.
011400         05  FILLER               PIC X(23) VALUE
011500                                 "TOTAL QTD EM ESTOQUE: ".
011600         05  WS-TOT-QTD-EDITADO   PIC ZZZ,ZZZ,ZZ9.
011700*
011800     03  WS-LST-TOTAL-2.
011900         05  FILLER               PIC X(02) VALUE SPACES.
012000         05  FILLER               PIC X(23) VALUE
012100                                 "TOTAL VLR EM ESTOQUE: ".
012200         05  WS-TOT-VLR-EDITADO   PIC ZZZ,ZZZ,ZZ9.99-.
012300*
012400     03  WS-LST-FINAL-1.
012500         05  FILLER               PIC X(02) VALUE SPACES.
012600         05  FILLER               PIC X(20) VALUE
012700                                 "REGISTROS LISTADOS: ".
012800         05  WS-LISTA-QTD-REG     PIC 99999 VALUE ZEROS.
012900*-----------------------------------------------------------------
013000 LINKAGE SECTION.
013100*-----------------------------------------------------------------
013200     COPY "TABPRODU.CPY".
013300*
013400     COPY "CTRLAREA.CPY".
013500*-----------------------------------------------------------------
013600 PROCEDURE DIVISION USING TAB-PRODUTOS LK-COM-AREA-ESTOQUE.
013700*-----------------------------------------------------------------
013800 MAIN-PROCEDURE.
013900*
014000     PERFORM P100-INICIALIZA THRU P100-FIM.
014100*
014200     PERFORM P300-LISTA THRU P300-FIM.
014300*
014400     PERFORM P800-EXIBE-TOTAIS THRU P800-FIM.
014500*
014600     PERFORM P900-FIM THRU P900-FIM-FIM.
014700*
014800 P100-INICIALIZA.
014900*
015000     MOVE ZERO TO WS-QTD-LISTADOS
015100                  WS-TOT-QTD-ESTOQUE
015200                  WS-TOT-VLR-ESTOQUE.
015300*
015400     DISPLAY WS-LST-CAB-LINHA.
015500     DISPLAY WS-LST-CAB-1.
015600     DISPLAY WS-LST-CAB-LINHA.
015700     DISPLAY WS-LST-CAB-2.
015800     DISPLAY WS-LST-CAB-3.
015900*
016000 P100-FIM.
016100*
016200 P300-LISTA.
016300*
016400     IF TAB-PRD-QTDE IS GREATER THAN ZERO
016500         PERFORM P310-EXIBE-PRODUTO THRU P310-FIM
016600                 VARYING IX-PRD FROM 1 BY 1
016700                 UNTIL IX-PRD IS GREATER THAN TAB-PRD-QTDE
016800     END-IF.
016900*
017000     IF WS-QTD-LISTADOS IS EQUAL TO ZERO
017100         DISPLAY WS-LST-FINAL-0
017200     ELSE
017300         MOVE WS-QTD-LISTADOS TO WS-LISTA-QTD-REG
017400         DISPLAY WS-LST-FINAL-1
017500     END-IF.
017600*
017700 P300-FIM.
017800*
017900 P310-EXIBE-PRODUTO.
018000*
018100     COMPUTE WS-VLR-PRODUTO ROUNDED =
018200             TAB-PRD-QTD-ESTOQUE (IX-PRD) *
018300             TAB-PRD-VALOR-UNITARIO (IX-PRD).
018400*
018500     MOVE TAB-PRD-CODIGO (IX-PRD) TO WS-DET-PRODUTO.
018600     MOVE TAB-PRD-NOME (IX-PRD)   TO WS-DET-DESCRICAO.
018700     MOVE TAB-PRD-QTD-ESTOQUE (IX-PRD) TO WS-DET-QTD.
018800     MOVE WS-VLR-PRODUTO          TO WS-DET-VLR-ESTOQUE.
018900*
019000     DISPLAY WS-LST-DET-1.
019100*
019200     ADD TAB-PRD-QTD-ESTOQUE (IX-PRD) TO WS-TOT-QTD-ESTOQUE.
019300     ADD WS-VLR-PRODUTO               TO WS-TOT-VLR-ESTOQUE.
019400*
019500     ADD 1 TO WS-QTD-LISTADOS.
019600*
019700 P310-FIM.
019800*
019900 P800-EXIBE-TOTAIS.
020000*
020100     DISPLAY WS-LST-TOTAL-LINHA.
020200*
020300     MOVE WS-TOT-QTD-ESTOQUE TO WS-TOT-QTD-EDITADO.
020400     DISPLAY WS-LST-TOTAL-1.
020500*
020600     MOVE WS-TOT-VLR-ESTOQUE TO WS-TOT-VLR-EDITADO.
020700     DISPLAY WS-LST-TOTAL-2.
020800*
020900 P800-FIM.
021000*
021100 P900-FIM.
021200*
021300     GOBACK.
021400*
021500 P900-FIM-FIM.
021600*
021700 END PROGRAM SCEP0440.
