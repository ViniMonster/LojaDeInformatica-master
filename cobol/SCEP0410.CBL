000100******************************************************************
000200* AUTHOR: M.TEIXEIRA
000300* INSTALLATION: LOJA DE INFORMATICA - CPD
000400* DATE-WRITTEN: 11/11/1994
000500* DATE-COMPILED:
000600* SECURITY: CONFIDENCIAL - USO INTERNO DA LOJA
000700* PURPOSE: RELATORIO DE ENTRADAS - LISTA NO VIDEO DO OPERADOR,
000800*          NA ORDEM DE CARGA/REGISTRO, TODOS OS MOVIMENTOS DO
000900*          TIPO ENTRADA PRESENTES NA TABELA EM MEMORIA
001000******************************************************************
001100*  HISTORICO DE ALTERACOES
001200*----------------------------------------------------------------
001300* 11/11/1994 M.TEIXEIRA VERSAO ORIGINAL                                 SCEP0410
001400* 19/08/1999 R.ALMEIDA  REVISAO PARA VIRADA DO ANO 2000 (Y2K) -         SCEP0410
001500*                       CAMPO DATA-HORA JA TINHA ANO COM 4 DIGITOS,     SCEP0410
001600*                       SEM ALTERACAO                                   SCEP0410
001700* 10/05/2001 M.TEIXEIRA AMPLIACAO DA TABELA EM MEMORIA PARA 20000       SCEP0410
001800* REQ-2205    OCORRENCIAS (VER TABMOVTO.CPY) - SEM IMPACTO NESTE        SCEP0410
001900*             RELATORIO                                                 SCEP0410
002000* 14/02/2003 C.FARIA    INCLUSAO DA CONDICAO DE QUALQUER SAIDA NA       SCEP0410
002100* REQ-3390    TABELA DE MOVIMENTOS (VER TABMOVTO.CPY) - SEM             SCEP0410
002200*             IMPACTO NESTE RELATORIO, QUE SO LISTA ENTRADAS            SCEP0410
002300* 30/04/2008 C.FARIA    CAMPOS DE QTD E VALOR UNITARIO NA TABELA        SCEP0410
002400* REQ-3512    PASSARAM A ACEITAR SINAL (VER MOVTO.CPY) - SEM            SCEP0410
002500*             IMPACTO NESTE RELATORIO, QUE EXIBE SEM SINAL              SCEP0410
002600******************************************************************
002700*-----------------------------------------------------------------
002800 IDENTIFICATION DIVISION.
002900*-----------------------------------------------------------------
003000 PROGRAM-ID.    SCEP0410.
003100 AUTHOR.        M.TEIXEIRA.
003200 INSTALLATION.  LOJA DE INFORMATICA - CPD.
003300 DATE-WRITTEN.  11/11/1994.
003400 DATE-COMPILED.
003500 SECURITY.      CONFIDENCIAL - USO INTERNO DA LOJA.
003600*-----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800*-----------------------------------------------------------------
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*-----------------------------------------------------------------
004300 DATA DIVISION.
004400*-----------------------------------------------------------------
004500 WORKING-STORAGE SECTION.
004600*
004700 01  WS-AREA-TRABALHO.
004800     05  WS-QTD-LISTADOS         PIC 9(05) COMP VALUE ZERO.
004900     05  WS-QTD-LISTADOS-R REDEFINES WS-QTD-LISTADOS.
005000         10  FILLER              PIC 9(02).
005100         10  WS-QTD-LISTADOS-UNID PIC 9(03).
005200*                                ---- AUXILIAR PARA QUEBRAR A
005300*                                     DATA/HORA DO MOVIMENTO EM
005400*                                     CONFERENCIA DE VIDEO
005500     05  WS-DATA-HORA-AUX        PIC X(19) VALUE SPACES.
005600     05  WS-DATA-HORA-AUX-R REDEFINES WS-DATA-HORA-AUX.
005700         10  WS-AUX-ANO          PIC 9(04).
005800         10  FILLER              PIC X(01).
005900         10  WS-AUX-MES          PIC 9(02).
006000         10  FILLER              PIC X(01).
006100         10  WS-AUX-DIA          PIC 9(02).
006200         10  FILLER              PIC X(09).
006300     05  FILLER                  PIC X(09).
006400*                                ---- LINHAS DO LISTADO DE VIDEO
006500 01  WS-LISTA-TELA.
006600     03  WS-LST-CAB-LINHA.
006700         05  FILLER   PIC X(80) VALUE ALL "=".
006800*
006900     03  WS-LST-CAB-1.
007000         05  FILLER   PIC X(02) VALUE SPACES.
007100         05  FILLER   PIC X(70) VALUE
007200                                 "SCEP0410 - RELATORIO DE ENTRADAS".
007300*
007400     03  WS-LST-CAB-2.
007500         05  FILLER   PIC X(02) VALUE SPACES.
007600         05  FILLER   PIC X(20) VALUE "PRODUTO".
007700         05  FILLER   PIC X(01) VALUE SPACES.
007800         05  FILLER   PIC X(19) VALUE "DATA/HORA".
007900         05  FILLER   PIC X(01) VALUE SPACES.
008000         05  FILLER   PIC X(07) VALUE "QTD".
008100         05  FILLER   PIC X(01) VALUE SPACES.
008200         05  FILLER   PIC X(12) VALUE "VLR UNIT".
008300*
008400     03  WS-LST-CAB-3.
008500         05  FILLER   PIC X(02) VALUE SPACES.
008600         05  FILLER   PIC X(20) VALUE ALL "-".
008700         05  FILLER   PIC X(01) VALUE SPACES.
008800         05  FILLER   PIC X(19) VALUE ALL "-".
008900         05  FILLER   PIC X(01) VALUE SPACES.
009000         05  FILLER   PIC X(07) VALUE ALL "-".
009100         05  FILLER   PIC X(01) VALUE SPACES.
009200         05  FILLER   PIC X(12) VALUE ALL "-".
009300*
009400     03  WS-LST-DET-1.
009500         05  FILLER               PIC X(02) VALUE SPACES.
009600         05  WS-DET-PRODUTO       PIC X(20) VALUE SPACES.
009700         05  FILLER               PIC X(01) VALUE SPACES.
009800         05  WS-DET-DATA-HORA     PIC X(19) VALUE SPACES.
009900         05  FILLER               PIC X(01) VALUE SPACES.
010000         05  WS-DET-QTD           PIC Z,ZZZ,ZZ9 VALUE ZERO.
010100         05  FILLER               PIC X(01) VALUE SPACES.
010200         05  FILLER               PIC X(03) VALUE "R$ ".
010300         05  WS-DET-VLR-UNIT      PIC Z,ZZZ,ZZ9.99 VALUE ZERO.
010400*
010500     03  WS-LST-FINAL-0.
010600         05  FILLER               PIC X(02) VALUE SPACES.
010700         05  FILLER               PIC X(50) VALUE
010800                                 "NENHUM REGISTRO A LISTAR".
010900*
011000     03  WS-LST-FINAL-1.
011100         05  FILLER               PIC X(02) VALUE SPACES.
011200         05  FILLER               PIC X(20) VALUE
011300                                 "REGISTROS LISTADOS: ".
011400         05  WS-LISTA-QTD-REG     PIC 99999 VALUE ZEROS.
011500*-----------------------------------------------------------------
011600 LINKAGE SECTION.
011700*-----------------------------------------------------------------
011800     COPY "TABMOVTO.CPY".
011900*
012000     COPY "CTRLAREA.CPY".
012100*-----------------------------------------------------------------
012200 PROCEDURE DIVISION USING TAB-MOVIMENTOS LK-COM-AREA-ESTOQUE.
012300*-----------------------------------------------------------------
012400 MAIN-PROCEDURE.
012500*
012600     PERFORM P100-INICIALIZA THRU P100-FIM.
012700*
012800     PERFORM P300-LISTA THRU P300-FIM.
012900*
013000     PERFORM P900-FIM THRU P900-FIM-FIM.
013100*
013200 P100-INICIALIZA.
013300*
013400     MOVE ZERO TO WS-QTD-LISTADOS.
013500*
013600     DISPLAY WS-LST-CAB-LINHA.
013700     DISPLAY WS-LST-CAB-1.
013800     DISPLAY WS-LST-CAB-LINHA.
013900     DISPLAY WS-LST-CAB-2.
014000     DISPLAY WS-LST-CAB-3.
014100*
014200 P100-FIM.
014300*
014400 P300-LISTA.
014500*
014600     IF TAB-MOV-QTDE IS GREATER THAN ZERO
014700         PERFORM P310-AVALIA-MOVIMENTO THRU P310-FIM
014800                 VARYING IX-MOV FROM 1 BY 1
014900                 UNTIL IX-MOV IS GREATER THAN TAB-MOV-QTDE
015000     END-IF.
015100*
015200     IF WS-QTD-LISTADOS IS EQUAL TO ZERO
015300         DISPLAY WS-LST-FINAL-0
015400     ELSE
015500         MOVE WS-QTD-LISTADOS TO WS-LISTA-QTD-REG
015600         DISPLAY WS-LST-FINAL-1
015700     END-IF.
015800*
015900 P300-FIM.
016000*
016100 P310-AVALIA-MOVIMENTO.
016200*
016300     IF TAB-MOV-TIPO-ENTRADA (IX-MOV)
016400         PERFORM P320-EXIBE-LINHA THRU P320-FIM
016500     END-IF.
016600*
016700 P310-FIM.
016800*
016900 P320-EXIBE-LINHA.
017000*
017100     MOVE TAB-MOV-PRODUTO-CODIGO (IX-MOV) TO WS-DET-PRODUTO.
017200     MOVE TAB-MOV-DATA-HORA (IX-MOV)      TO WS-DET-DATA-HORA.
017300     MOVE TAB-MOV-QTD (IX-MOV)            TO WS-DET-QTD.
017400     MOVE TAB-MOV-VALOR-UNITARIO (IX-MOV) TO WS-DET-VLR-UNIT.
017500*
017600     DISPLAY WS-LST-DET-1.
017700*
017800     ADD 1 TO WS-QTD-LISTADOS.
017900*
018000 P320-FIM.
018100*
018200 P900-FIM.
018300*
018400     GOBACK.
018500*
018600 P900-FIM-FIM.
018700*
018800 END PROGRAM SCEP0410.
