000100******************************************************************
000200*  COPYBOOK .... : TABPRODU.CPY
000300*  SISTEMA ...... : CONTROLE DE ESTOQUE - LOJA DE INFORMATICA
000400*  DESCRICAO .... : TABELA EM MEMORIA COM OS PRODUTOS DO ESTOQUE,
000500*                   CARREGADA POR SCEP0100 A PARTIR DO ARQUIVO
000600*                   PRODUTOS E PASSADA POR REFERENCIA (LINKAGE)
000700*                   PARA OS DEMAIS PROGRAMAS DA RODADA BATCH.
000800*  AUTOR ........ : A.SOUZA
000900*  DATA ESCRITA . : 14/06/1992
001000*  UTILIZADO POR  : SCEP0000, SCEP0100, SCEP0200, SCEP0300,
001100*                   SCEP0410, SCEP0420, SCEP0430, SCEP0440,
001200*                   SCEP0450
001300******************************************************************
001400*  HISTORICO DE ALTERACOES
001500*----------------------------------------------------------------
001600* 14/06/1992 A.SOUZA    CRIACAO DA TABELA - 500 OCORRENCIAS             SCEP0100
001700* 02/09/1993 A.SOUZA    INCLUSAO DO CAMPO CATEGORIA                     SCEP0100
001800* 10/05/2001 M.TEIXEIRA AMPLIACAO PARA 2000 OCORRENCIAS -               SCEP0100
001900* REQ-2205    LOJA PASSOU A TER LINHA DE PERIFERICOS PROPRIA            SCEP0100
001920* 30/04/2008 C.FARIA     CAMPOS DE VALOR UNITARIO E QUANTIDADE EM       SCEP0100
001940* REQ-3588    ESTOQUE PASSARAM A ACEITAR SINAL, CONFORME AJUSTE         SCEP0100
001960*             FEITO EM PRODUTO.CPY                                      SCEP0100
002000******************************************************************
002100*
002200 01  TAB-PRODUTOS.
002300*                                ---- QTDE DE PRODUTOS CARREGADOS
002400     05  TAB-PRD-QTDE            PIC 9(04) COMP.
002500*                                ---- INDICADOR DE ALTERACAO
002600*                                     (TABELA PRECISA SER REGRA-
002700*                                     VADA NO ARQUIVO PRODUTOS)
002800     05  TAB-PRD-SUJA            PIC X(01) VALUE "N".
002900         88  TAB-PRD-SUJA-SIM          VALUE "S".
003000     05  FILLER                  PIC X(03).
003100     05  TAB-PRD-OCORRENCIA OCCURS 2000 TIMES
003200                             INDEXED BY IX-PRD.
003300         10  TAB-PRD-CODIGO          PIC X(20).
003400         10  TAB-PRD-NOME            PIC X(40).
003500         10  TAB-PRD-VALOR-UNITARIO  PIC S9(07)V99.
003600         10  TAB-PRD-QTD-ESTOQUE     PIC S9(07).
003700         10  TAB-PRD-CATEGORIA       PIC X(15).
003800*                                    ---- VISAO DO VALOR EM REAIS
003900*                                         E CENTAVOS SEPARADOS
004000         10  TAB-PRD-VALOR-R REDEFINES TAB-PRD-VALOR-UNITARIO.
004100             15  TAB-PRD-VALOR-REAIS     PIC S9(07).
004200             15  TAB-PRD-VALOR-CENTAVOS  PIC 9(02).
004300         10  FILLER                  PIC X(08).
