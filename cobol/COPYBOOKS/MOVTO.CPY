000100******************************************************************
000200*  COPYBOOK .... : MOVTO.CPY
000300*  SISTEMA ...... : CONTROLE DE ESTOQUE - LOJA DE INFORMATICA
000400*  DESCRICAO .... : LAYOUT DO REGISTRO DE MOVIMENTACAO DE ESTOQUE
000500*                   (ARQUIVO LOGICO MOVIMENT, MAPEADO NA
000600*                   JCL/PROCEDIMENTO DE EXECUCAO PARA O ARQUIVO
000700*                   FISICO MOVEMENTS.CSV DA LOJA). UM UNICO
000800*                   LAYOUT FISICO ATENDE ENTRADA DE MERCADORIA
000900*                   E TODOS OS TIPOS DE SAIDA (VENDA, USO
001000*                   INTERNO, DEVOLUCAO A FORNECEDOR E OUTRAS).
001100*  AUTOR ........ : A.SOUZA
001200*  DATA ESCRITA . : 03/08/1992
001300*  UTILIZADO POR  : SCEP0200, SCEP0300, SCEP0410, SCEP0420,
001400*                   SCEP0430, SCEP0450
001500******************************************************************
001600*  HISTORICO DE ALTERACOES
001700*----------------------------------------------------------------
001800* 03/08/1992 A.SOUZA    CRIACAO DO LAYOUT ORIGINAL                      SCEP0200
001900* 11/11/1994 A.SOUZA    INCLUSAO DOS TIPOS USO E DEVOLUCAO              SCEP0200
002000* 21/01/1998 M.TEIXEIRA INCLUSAO DO CAMPO EXTRA (DADO VARIAVEL          SCEP0200
002100*                       POR TIPO DE SAIDA)                              SCEP0200
002200* 19/08/1999 R.ALMEIDA  REVISAO Y2K - DATA-HORA PASSOU A GRAVAR         SCEP0200
002300*                       ANO COM 4 DIGITOS                               SCEP0200
002320* 18/09/2004 C.FARIA     AMPLIACAO DOS CAMPOS DE VALOR E QUANTIDADE     SCEP0420
002340* REQ-3512    PARA ACEITAR SINAL, CONFORME LAYOUT REVISTO PELA          SCEP0420
002360*             AUDITORIA PARA ESTORNOS E AJUSTES NEGATIVOS DE SALDO      SCEP0420
002400* 07/03/2006 C.FARIA    INCLUSAO DE FILLER DE EXPANSAO FUTURA           SCEP0200
002500* REQ-4471                                                              SCEP0200
002600******************************************************************
002700*
002800 01  FD-REG-MOVTO.
002900*                                ---- TIPO DE MOVIMENTACAO
003000     05  MOV-TIPO                PIC X(09).
003100         88  MOV-TIPO-ENTRADA           VALUE "ENTRADA  ".
003200         88  MOV-TIPO-VENDA             VALUE "VENDA    ".
003300         88  MOV-TIPO-USO               VALUE "USO      ".
003400         88  MOV-TIPO-DEVOLUCAO         VALUE "DEVOLUCAO".
003500         88  MOV-TIPO-OUTRA             VALUE "OUTRA    ".
003600         88  MOV-TIPO-E-SAIDA           VALUE "VENDA    "
003700                                               "USO      "
003800                                               "DEVOLUCAO"
003900                                               "OUTRA    ".
004000     05  FILLER                  PIC X(01) VALUE ";".
004100*                                ---- VALOR UNITARIO DO MOVIMENTO
004200     05  MOV-VALOR-UNITARIO      PIC S9(07)V99.
004300     05  FILLER                  PIC X(01) VALUE ";".
004400*                                ---- DATA/HORA DO MOVIMENTO, NO
004500*                                     FORMATO AAAA-MM-DDTHH:MM:SS
004600     05  MOV-DATA-HORA           PIC X(19).
004700*                                ---- VISAO QUEBRADA DA DATA/HORA
004800*                                     PARA ORDENACAO E RELATORIOS
004900     05  MOV-DATA-HORA-R REDEFINES MOV-DATA-HORA.
005000         10  MOV-DH-ANO          PIC 9(04).
005100         10  FILLER              PIC X(01).
005200         10  MOV-DH-MES          PIC 9(02).
005300         10  FILLER              PIC X(01).
005400         10  MOV-DH-DIA          PIC 9(02).
005500         10  FILLER              PIC X(01).
005600         10  MOV-DH-HORAS        PIC 9(02).
005700         10  FILLER              PIC X(01).
005800         10  MOV-DH-MINUTOS      PIC 9(02).
005900         10  FILLER              PIC X(01).
006000         10  MOV-DH-SEGUNDOS     PIC 9(02).
006100     05  FILLER                  PIC X(01) VALUE ";".
006200*                                ---- QUANTIDADE MOVIMENTADA
006300     05  MOV-QTD                 PIC S9(07).
006400     05  FILLER                  PIC X(01) VALUE ";".
006500*                                ---- CODIGO DO PRODUTO (FK P/
006600*                                     PRD-CODIGO EM PRODUTO.CPY)
006700     05  MOV-PRODUTO-CODIGO      PIC X(20).
006800     05  FILLER                  PIC X(01) VALUE ";".
006900*                                ---- DADO EXTRA, CUJO SIGNIFICADO
007000*                                     DEPENDE DO TIPO DE MOVTO
007100*                                     (FORNECEDOR NA ENTRADA,
007200*                                     CLIENTE NA VENDA, SETOR
007300*                                     DESTINO NO USO INTERNO,
007400*                                     MOTIVO NA DEVOLUCAO)
007500     05  MOV-EXTRA               PIC X(60).
007600     05  MOV-EXTRA-FORNECEDOR REDEFINES MOV-EXTRA
007700                                 PIC X(60).
007800     05  MOV-EXTRA-CLIENTE REDEFINES MOV-EXTRA
007900                                 PIC X(60).
008000     05  MOV-EXTRA-DESTINO REDEFINES MOV-EXTRA
008100                                 PIC X(60).
008200     05  MOV-EXTRA-MOTIVO REDEFINES MOV-EXTRA
008300                                 PIC X(60).
008400*                                ---- SEQUENCIAL DE CARGA/REGISTRO
008500*                                     (ORDEM DE ENTRADA NO
008600*                                     ARQUIVO - USADO SO NA
008700*                                     TABELA EM MEMORIA, NUNCA
008800*                                     GRAVADO NO ARQUIVO FISICO)
008900     05  FILLER                  PIC X(11).
