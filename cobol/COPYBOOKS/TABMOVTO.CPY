000100******************************************************************
000200*  COPYBOOK .... : TABMOVTO.CPY
000300*  SISTEMA ...... : CONTROLE DE ESTOQUE - LOJA DE INFORMATICA
000400*  DESCRICAO .... : TABELA EM MEMORIA COM AS MOVIMENTACOES DE
000500*                   ESTOQUE, CARREGADA POR SCEP0200 A PARTIR DO
000600*                   ARQUIVO MOVIMENT E PASSADA POR REFERENCIA
000700*                   (LINKAGE) PARA OS DEMAIS PROGRAMAS DA RODADA
000800*                   BATCH. CADA OCORRENCIA GUARDA O INDICE DO
000900*                   PRODUTO CORRESPONDENTE EM TAB-PRODUTOS, JA
001000*                   RESOLVIDO NA CARGA, PARA EVITAR NOVA BUSCA.
001100*  AUTOR ........ : A.SOUZA
001200*  DATA ESCRITA . : 03/08/1992
001300*  UTILIZADO POR  : SCEP0000, SCEP0200, SCEP0300, SCEP0410,
001400*                   SCEP0420, SCEP0430, SCEP0450
001500******************************************************************
001600*  HISTORICO DE ALTERACOES
001700*----------------------------------------------------------------
001800* 03/08/1992 A.SOUZA    CRIACAO DA TABELA - 2000 OCORRENCIAS            SCEP0200
001900* 10/05/2001 M.TEIXEIRA AMPLIACAO PARA 20000 OCORRENCIAS -              SCEP0200
002000* REQ-2205    ACOMPANHANDO A TABELA DE PRODUTOS                         SCEP0200
002100* 19/08/1999 R.ALMEIDA  REVISAO Y2K - SEM IMPACTO NESTA TABELA          SCEP0200
002200* 14/02/2003 C.FARIA     INCLUSAO DA 88 DE QUALQUER SAIDA, NO MESMO     SCEP0420
002300* REQ-3390    PADRAO JA USADO EM MOVTO.CPY, PARA O RELATORIO DE SAIDAS  SCEP0420
002320* 18/09/2004 C.FARIA     AMPLIACAO DOS CAMPOS DE VALOR E QUANTIDADE     SCEP0420
002340* REQ-3512    PARA ACEITAR SINAL, CONFORME LAYOUT REVISTO PELA          SCEP0420
002360*             AUDITORIA PARA ESTORNOS E AJUSTES NEGATIVOS DE SALDO      SCEP0420
002400******************************************************************
002500*
002600 01  TAB-MOVIMENTOS.
002700*                                ---- QTDE DE MOVTOS CARREGADOS
002800     05  TAB-MOV-QTDE            PIC 9(05) COMP.
002900*                                ---- INDICADOR DE ALTERACAO
003000*                                     (TABELA PRECISA SER REGRA-
003100*                                     VADA NO ARQUIVO MOVIMENT)
003200     05  TAB-MOV-SUJA            PIC X(01) VALUE "N".
003300         88  TAB-MOV-SUJA-SIM          VALUE "S".
003400     05  FILLER                  PIC X(03).
003500     05  TAB-MOV-OCORRENCIA OCCURS 20000 TIMES
003600                             INDEXED BY IX-MOV.
003700         10  TAB-MOV-TIPO            PIC X(09).
003800             88  TAB-MOV-TIPO-ENTRADA       VALUE "ENTRADA  ".
003900             88  TAB-MOV-TIPO-VENDA         VALUE "VENDA    ".
004000             88  TAB-MOV-TIPO-USO           VALUE "USO      ".
004100             88  TAB-MOV-TIPO-DEVOLUCAO     VALUE "DEVOLUCAO".
004200             88  TAB-MOV-TIPO-OUTRA         VALUE "OUTRA    ".
004250             88  TAB-MOV-TIPO-E-SAIDA       VALUE "VENDA    "
004260                                                   "USO      "
004270                                                   "DEVOLUCAO"
004280                                                   "OUTRA    ".
004300         10  TAB-MOV-VALOR-UNITARIO  PIC S9(07)V99.
004400         10  TAB-MOV-DATA-HORA       PIC X(19).
004500         10  TAB-MOV-DATA-HORA-R REDEFINES TAB-MOV-DATA-HORA.
004600             15  TAB-MOV-DH-ANO      PIC 9(04).
004700             15  FILLER              PIC X(01).
004800             15  TAB-MOV-DH-MES      PIC 9(02).
004900             15  FILLER              PIC X(01).
005000             15  TAB-MOV-DH-DIA      PIC 9(02).
005100             15  FILLER              PIC X(01).
005200             15  TAB-MOV-DH-RESTO    PIC X(09).
005300         10  TAB-MOV-QTD             PIC S9(07).
005400         10  TAB-MOV-PRODUTO-CODIGO  PIC X(20).
005500         10  TAB-MOV-EXTRA           PIC X(60).
005600*                                    ---- INDICE DO PRODUTO EM
005700*                                         TAB-PRODUTOS, RESOLVIDO
005800*                                         NA CARGA (ZERO = NAO
005900*                                         ENCONTRADO / DESCARTADO)
006000         10  TAB-MOV-IND-PRODUTO     PIC 9(04) COMP.
006100*                                    ---- SEQUENCIAL ORIGINAL DE
006200*                                         CARGA/REGISTRO, USADO
006300*                                         COMO DESEMPATE NA
006400*                                         ORDENACAO POR DATA
006500         10  TAB-MOV-SEQ-ORIGEM      PIC 9(05) COMP.
006600         10  FILLER                  PIC X(05).
