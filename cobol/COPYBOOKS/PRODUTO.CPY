000100******************************************************************
000200*  COPYBOOK .... : PRODUTO.CPY
000300*  SISTEMA ...... : CONTROLE DE ESTOQUE - LOJA DE INFORMATICA
000400*  DESCRICAO .... : LAYOUT DO REGISTRO MESTRE DE PRODUTOS DO
000500*                   ESTOQUE (ARQUIVO LOGICO PRODUTOS, MAPEADO NA
000600*                   JCL/PROCEDIMENTO DE EXECUCAO PARA O ARQUIVO
000700*                   FISICO PRODUTOS.CSV DA LOJA).
000800*  AUTOR ........ : A.SOUZA
000900*  DATA ESCRITA . : 14/06/1992
001000*  UTILIZADO POR  : SCEP0100, SCEP0300, SCEP0410, SCEP0420,
001100*                   SCEP0430, SCEP0440, SCEP0450
001200******************************************************************
001300*  HISTORICO DE ALTERACOES
001400*----------------------------------------------------------------
001500* 14/06/1992 A.SOUZA    CRIACAO DO LAYOUT ORIGINAL - 3 CAMPOS           SCEP0100
001600* 02/09/1993 A.SOUZA    INCLUSAO DO CAMPO CATEGORIA DE PRODUTO          SCEP0100
001700* 21/01/1998 M.TEIXEIRA AJUSTE DE TAMANHO DO CAMPO NOME                 SCEP0100
001800* 19/08/1999 R.ALMEIDA  REVISAO PARA VIRADA DO ANO 2000 (Y2K) -         SCEP0100
001900*                       CAMPOS NUMERICOS REVISTOS, SEM IMPACTO          SCEP0100
002000* 07/03/2006 C.FARIA    INCLUSAO DE FILLER DE EXPANSAO FUTURA           SCEP0100
002100* REQ-4471                                                              SCEP0100
002120* 30/04/2008 C.FARIA     CAMPOS DE VALOR UNITARIO E QUANTIDADE EM       SCEP0100
002140* REQ-3588    ESTOQUE PASSARAM A ACEITAR SINAL, PARA SUPORTAR           SCEP0100
002160*             AJUSTE DE INVENTARIO COM SALDO NEGATIVO                   SCEP0100
002200******************************************************************
002300*
002400 01  FD-REG-PRODUTO.
002500*                                ---- CODIGO DO PRODUTO (CHAVE)
002600     05  PRD-CODIGO              PIC X(20).
002700*                                ---- VISAO DO CODIGO QUEBRADO EM
002800*                                     PREFIXO DE FAMILIA E
002900*                                     SEQUENCIAL (USADA PELOS
003000*                                     RELATORIOS DE CONFERENCIA)
003100     05  PRD-CODIGO-R REDEFINES PRD-CODIGO.
003200         10  PRD-COD-PREFIXO     PIC X(03).
003300         10  PRD-COD-SEQUENCIAL  PIC X(17).
003400     05  FILLER                  PIC X(01) VALUE ";".
003500*                                ---- NOME / DESCRICAO DO PRODUTO
003600     05  PRD-NOME                PIC X(40).
003700     05  FILLER                  PIC X(01) VALUE ";".
003800*                                ---- VALOR UNITARIO DE VENDA
003900     05  PRD-VALOR-UNITARIO      PIC S9(07)V99.
004000     05  FILLER                  PIC X(01) VALUE ";".
004100*                                ---- QUANTIDADE EM ESTOQUE
004200     05  PRD-QTD-ESTOQUE         PIC S9(07).
004300     05  FILLER                  PIC X(01) VALUE ";".
004400*                                ---- CATEGORIA DO PRODUTO
004500     05  PRD-CATEGORIA           PIC X(15).
004600         88  PRD-CAT-HARDWARE           VALUE "HARDWARE       ".
004700         88  PRD-CAT-PERIFERICOS        VALUE "PERIFERICOS    ".
004800         88  PRD-CAT-ACESSORIOS         VALUE "ACESSORIOS     ".
004900         88  PRD-CAT-OUTROS             VALUE "OUTROSPRODUTOS ".
005000*                                ---- VISAO DO VALOR UNITARIO EM
005100*                                     REAIS INTEIROS E CENTAVOS
005200*                                     SEPARADOS (USADA NOS
005300*                                     RELATORIOS DE SALDO)
005400     05  PRD-VALOR-UNITARIO-R REDEFINES PRD-VALOR-UNITARIO.
005500         10  PRD-VALOR-REAIS     PIC S9(07).
005600         10  PRD-VALOR-CENTAVOS  PIC 9(02).
005700*                                ---- AREA DE EXPANSAO FUTURA
005800     05  FILLER                  PIC X(20).
