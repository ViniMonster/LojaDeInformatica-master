000100******************************************************************
000200*  COPYBOOK .... : CTRLAREA.CPY
000300*  SISTEMA ...... : CONTROLE DE ESTOQUE - LOJA DE INFORMATICA
000400*  DESCRICAO .... : AREA DE COMUNICACAO COMUM ENTRE OS PROGRAMAS
000500*                   DA RODADA BATCH DE CONTROLE DE ESTOQUE, NOS
000600*                   MOLDES DO LK-COM-AREA JA USADO PELO MENU
000700*                   PRINCIPAL DO SISTEMA DE COMPRAS.
000800*  AUTOR ........ : A.SOUZA
000900*  DATA ESCRITA . : 14/06/1992
001000*  UTILIZADO POR  : SCEP0000, SCEP0100, SCEP0200, SCEP0300,
001100*                   SCEP0410, SCEP0420, SCEP0430, SCEP0440,
001200*                   SCEP0450
001300******************************************************************
001400*  HISTORICO DE ALTERACOES
001500*----------------------------------------------------------------
001600* 14/06/1992 A.SOUZA    CRIACAO DA AREA COMUM                           SCEP0000
001700* 21/01/1998 M.TEIXEIRA INCLUSAO DOS CAMPOS DE PARAMETRO DE             SCEP0000
001800*                       PERIODO PARA O RELATORIO SCEP0450               SCEP0000
001900******************************************************************
002000*
002100 01  LK-COM-AREA-ESTOQUE.
002200*                                ---- MENSAGEM CORRENTE DA RODADA
002300     05  LK-MENSAGEM             PIC X(50) VALUE SPACES.
002400*                                ---- CONTADORES DA CARGA INICIAL
002500     05  LK-QTD-PRD-CARREGADOS   PIC 9(05) COMP.
002600     05  LK-QTD-PRD-REJEITADOS   PIC 9(05) COMP.
002700     05  LK-QTD-MOV-CARREGADOS   PIC 9(05) COMP.
002800     05  LK-QTD-MOV-DESCARTADOS  PIC 9(05) COMP.
002900*                                ---- CONTADORES DA CARGA DE
003000*                                     NOVOS PRODUTOS / MOVTOS
003100     05  LK-QTD-PRD-NOVOS-OK     PIC 9(05) COMP.
003200     05  LK-QTD-PRD-NOVOS-ERRO   PIC 9(05) COMP.
003300     05  LK-QTD-MOV-NOVOS-OK     PIC 9(05) COMP.
003400     05  LK-QTD-MOV-NOVOS-ERRO   PIC 9(05) COMP.
003500*                                ---- PARAMETROS DO RELATORIO DE
003600*                                     VALOR POR PERIODO (SCEP0450)
003700     05  LK-PERIODO-INICIO       PIC X(19) VALUE SPACES.
003800     05  LK-PERIODO-FIM          PIC X(19) VALUE SPACES.
003900     05  LK-PERIODO-VALOR-TOTAL  PIC S9(09)V99 VALUE ZEROS.
004000*                                ---- RETORNO GERAL DE SUBROTINA
004100     05  LK-RETORNO              PIC 9(01) VALUE ZERO.
004200         88  LK-RETORNO-OK             VALUE 0.
004300         88  LK-RETORNO-ERRO           VALUE 1.
004400     05  FILLER                  PIC X(10).
