000100******************************************************************
000200* AUTHOR: A.SOUZA
000300* INSTALLATION: LOJA DE INFORMATICA - CPD
000400* DATE-WRITTEN: 03/08/1992
000500* DATE-COMPILED:
000600* SECURITY: CONFIDENCIAL - USO INTERNO DA LOJA
000700* PURPOSE: CARGA DO ARQUIVO DE MOVIMENTACOES (MOVIMENT) PARA A
000800*          TABELA EM MEMORIA, RESOLVENDO O PRODUTO DE CADA
000900*          MOVIMENTO E REAPLICANDO TUDO AO SALDO NA ORDEM DO
001000*          ARQUIVO (REPLAY), SEGUIDA DO REGISTRO DE NOVOS
001100*          MOVIMENTOS (MOVTONOVO) INFORMADOS PELO OPERADOR
001200******************************************************************
001300*  HISTORICO DE ALTERACOES
001400*----------------------------------------------------------------
001500* 03/08/1992 A.SOUZA    VERSAO ORIGINAL - CARGA E REPLAY SOMENTE        
001600* 11/11/1994 A.SOUZA    INCLUSAO DO REGISTRO DE NOVOS MOVIMENTOS        
001700* 19/08/1999 R.ALMEIDA  REVISAO PARA VIRADA DO ANO 2000 (Y2K) -         
001800*                       CAMPO DATA-HORA JA TINHA ANO COM 4 DIGITOS,     
001900*                       SEM ALTERACAO                                   
002000* 10/05/2001 M.TEIXEIRA AMPLIACAO DA TABELA PARA 20000 MOVIMENTOS       
002100* REQ-2205                                                              
002200* 30/04/2008 C.FARIA    CAMPOS DE VALOR UNITARIO E QUANTIDADE NO      
002300* REQ-3512    ESPELHO DE MOVIMENTO NOVO (WS-REG-MOVTO-NOVO)            
002400*             PASSARAM A ACEITAR SINAL, ACOMPANHANDO O AJUSTE FEITO    
002500*             EM MOVTO.CPY E TABMOVTO.CPY. OS PARAMETROS DE            
002600*             APLICACAO AO SALDO (WS-APL-QTD-MOVTO, WS-APL-QTD-        
002700*             ESTOQUE, REPASSADOS A SCEP0900) PERMANECEM SEM SINAL,    
002800*             POIS AQUELA REGRA DE NEGOCIO TRATA SOMENTE               
002900*             QUANTIDADES SEMPRE POSITIVAS                             
003000******************************************************************
003100*-----------------------------------------------------------------
003200 IDENTIFICATION DIVISION.
003300*-----------------------------------------------------------------
003400 PROGRAM-ID.    SCEP0200.
003500 AUTHOR.        A.SOUZA.
003600 INSTALLATION.  LOJA DE INFORMATICA - CPD.
003700 DATE-WRITTEN.  03/08/1992.
003800 DATE-COMPILED.
003900 SECURITY.      CONFIDENCIAL - USO INTERNO DA LOJA.
004000*-----------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200*-----------------------------------------------------------------
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*                                ---- LOG DE MOVIMENTACOES (CSV)
005000     SELECT MOVIMENT ASSIGN TO "MOVIMENT"
005100         ORGANIZATION   IS LINE SEQUENTIAL
005200         ACCESS         IS SEQUENTIAL
005300         FILE STATUS    IS WS-FS-MOVIMENT.
005400*                                ---- INTAKE DE MOVIMENTOS NOVOS
005500     SELECT MOVTONOVO ASSIGN TO "MOVTONOVO"
005600         ORGANIZATION   IS LINE SEQUENTIAL
005700         ACCESS         IS SEQUENTIAL
005800         FILE STATUS    IS WS-FS-MOVTONOVO.
005900*-----------------------------------------------------------------
006000 DATA DIVISION.
006100*-----------------------------------------------------------------
006200 FILE SECTION.
006300*
006400 FD  MOVIMENT.
006500     COPY "MOVTO.CPY".
006600*
006700 FD  MOVTONOVO.
006800 01  FD-REG-MOVTO-NOVO.
006900     05  FD-MVN-TIPO             PIC X(09).
007000     05  FILLER                  PIC X(01).
007100     05  FD-MVN-VALOR-UNITARIO   PIC X(09).
007200     05  FILLER                  PIC X(01).
007300     05  FD-MVN-DATA-HORA        PIC X(19).
007400     05  FILLER                  PIC X(01).
007500     05  FD-MVN-QTD              PIC X(07).
007600     05  FILLER                  PIC X(01).
007700     05  FD-MVN-PRODUTO-CODIGO   PIC X(20).
007800     05  FILLER                  PIC X(01).
007900     05  FD-MVN-EXTRA            PIC X(60).
008000     05  FILLER                  PIC X(11).
008100*
008200 WORKING-STORAGE SECTION.
008300*
008400 01  WS-AREA-TRABALHO.
008500     05  WS-FS-MOVIMENT          PIC X(02).
008600         88  WS-FS-MOVIMENT-OK         VALUE "00".
008700     05  WS-FS-MOVTONOVO         PIC X(02).
008800         88  WS-FS-MOVTONOVO-OK        VALUE "00".
008900         88  WS-FS-MOVTONOVO-NAO-EXISTE VALUE "35".
009000     05  WS-FLAG-FIM-MOVIMENT    PIC X(01) VALUE "N".
009100         88  FLAG-FIM-MOVIMENT          VALUE "S".
009200     05  WS-FLAG-FIM-MOVTONOVO   PIC X(01) VALUE "N".
009300         88  FLAG-FIM-MOVTONOVO         VALUE "S".
009400     05  WS-FLAG-TIPO-VALIDO     PIC X(01) VALUE "N".
009500         88  FLAG-TIPO-VALIDO           VALUE "S".
009600     05  WS-CONTADOR-LIDOS-MOV   PIC 9(05) COMP VALUE ZERO.
009700     05  WS-CONTADOR-LIDOS-MVN   PIC 9(05) COMP VALUE ZERO.
009800     05  FILLER                  PIC X(06).
009900*                                ---- AREA ESPELHO DO REGISTRO DE
010000*                                     MOVIMENTO NOVO, NOS MOLDES DO
010100*                                     LAYOUT DE MOVTO.CPY
010200 01  WS-REG-MOVTO-NOVO.
010300     05  WS-MVN-TIPO             PIC X(09).
010400         88  WS-MVN-TIPO-ENTRADA        VALUE "ENTRADA  ".
010500         88  WS-MVN-TIPO-E-SAIDA        VALUE "VENDA    "
010600                                               "USO      "
010700                                               "DEVOLUCAO"
010800                                               "OUTRA    ".
010900     05  WS-MVN-TIPO-R REDEFINES WS-MVN-TIPO.
011000         10  WS-MVN-TIPO-PREFIXO     PIC X(03).
011100         10  WS-MVN-TIPO-SUFIXO      PIC X(06).
011200     05  FILLER                  PIC X(01).
011300     05  WS-MVN-VALOR-UNITARIO   PIC S9(07)V99.
011400     05  FILLER                  PIC X(01).
011500     05  WS-MVN-DATA-HORA        PIC X(19).
011600     05  FILLER                  PIC X(01).
011700     05  WS-MVN-QTD              PIC S9(07).
011800     05  WS-MVN-QTD-R REDEFINES WS-MVN-QTD.
011900         10  WS-MVN-QTD-MILHAR       PIC 9(04).
012000         10  WS-MVN-QTD-CENTENA      PIC 9(03).
012100     05  FILLER                  PIC X(01).
012200     05  WS-MVN-PRODUTO-CODIGO   PIC X(20).
012300     05  FILLER                  PIC X(01).
012400     05  WS-MVN-EXTRA            PIC X(60).
012500     05  FILLER                  PIC X(11).
012600*                                ---- PARAMETRO DE APLICACAO DE
012700*                                     MOVIMENTO AO SALDO, PASSADO
012800*                                     PARA A SUBROTINA SCEP0900
012900 01  WS-PARAMETRO-APLICA.
013000     05  WS-APL-TIPO-MOVTO       PIC X(09).
013100     05  WS-APL-QTD-MOVTO        PIC 9(07).
013200     05  WS-APL-QTD-ESTOQUE      PIC 9(07).
013300     05  WS-APL-RETORNO          PIC 9(01).
013400         88  WS-APL-OK                   VALUE 0.
013500         88  WS-APL-ENTRADA-ZERADA       VALUE 1.
013600         88  WS-APL-SALDO-INSUFICIENTE   VALUE 2.
013700*-----------------------------------------------------------------
013800 LINKAGE SECTION.
013900*-----------------------------------------------------------------
014000     COPY "TABPRODU.CPY".
014100*
014200     COPY "TABMOVTO.CPY".
014300*
014400     COPY "CTRLAREA.CPY".
014500*-----------------------------------------------------------------
014600 PROCEDURE DIVISION USING TAB-PRODUTOS TAB-MOVIMENTOS
014700                           LK-COM-AREA-ESTOQUE.
014800*-----------------------------------------------------------------
014900 MAIN-PROCEDURE.
015000*
015100     PERFORM P100-INICIALIZA THRU P100-FIM.
015200*
015300     PERFORM P200-CARGA-MOVIMENTOS THRU P200-FIM.
015400*
015500     PERFORM P300-REPLAY-MOVIMENTOS THRU P300-FIM.
015600*
015700     PERFORM P500-REGISTRA-MOVIMENTOS-NOVOS THRU P500-FIM.
015800*
015900     PERFORM P900-FIM THRU P900-FIM-FIM.
016000*
016100 P100-INICIALIZA.
016200*
016300     MOVE ZERO TO LK-QTD-MOV-CARREGADOS
016400                  LK-QTD-MOV-DESCARTADOS
016500                  LK-QTD-MOV-NOVOS-OK
016600                  LK-QTD-MOV-NOVOS-ERRO.
016700*
016800     PERFORM P110-ABRE-ARQUIVOS THRU P110-FIM.
016900*
017000 P100-FIM.
017100*
017200 P110-ABRE-ARQUIVOS.
017300*
017400     OPEN INPUT MOVIMENT.
017500*
017600     IF NOT WS-FS-MOVIMENT-OK THEN
017700         STRING "ERRO NA ABERTURA DO ARQUIVO MOVIMENT FS: "
017800                 WS-FS-MOVIMENT  INTO LK-MENSAGEM
017900         SET LK-RETORNO-ERRO TO TRUE
018000*        *=========<< ERRO FATAL >>==========*
018100         PERFORM P900-FIM THRU P900-FIM-FIM
018200*        *====================================*
018300     END-IF.
018400*
018500     OPEN INPUT MOVTONOVO.
018600*
018700*        *=====================================================*
018800*        * A AUSENCIA DO ARQUIVO DE MOVIMENTOS NOVOS NAO E' ERRO*
018900*        * FATAL - SIGNIFICA QUE NENHUM MOVIMENTO FOI REGISTRADO*
019000*        * PELO OPERADOR NESTA RODADA                           *
019100*        *=====================================================*
019200     IF NOT WS-FS-MOVTONOVO-OK AND NOT WS-FS-MOVTONOVO-NAO-EXISTE
019300         STRING "ERRO NA ABERTURA DO ARQUIVO MOVTONOVO FS: "
019400                 WS-FS-MOVTONOVO  INTO LK-MENSAGEM
019500         SET LK-RETORNO-ERRO TO TRUE
019600*        *=========<< ERRO FATAL >>==========*
019700         PERFORM P900-FIM THRU P900-FIM-FIM
019800*        *====================================*
019900     END-IF.
020000*
020100 P110-FIM.
020200*
020300 P200-CARGA-MOVIMENTOS.
020400*
020500     PERFORM P210-LE-MOVIMENTO THRU P210-FIM
020600             UNTIL FLAG-FIM-MOVIMENT.
020700*
020800 P200-FIM.
020900*
021000 P210-LE-MOVIMENTO.
021100*
021200     READ MOVIMENT
021300         AT END
021400             SET FLAG-FIM-MOVIMENT TO TRUE
021500         NOT AT END
021600             ADD 1 TO WS-CONTADOR-LIDOS-MOV
021700             PERFORM P220-RESOLVE-MOVIMENTO THRU P220-FIM
021800     END-READ.
021900*
022000 P210-FIM.
022100*
022200 P220-RESOLVE-MOVIMENTO.
022300*
022400*        *=====================================================*
022500*        * UM MOVIMENTO COM TIPO NAO RECONHECIDO OU COM CODIGO  *
022600*        * DE PRODUTO QUE NAO CASA COM NENHUM PRODUTO CARREGADO *
022700*        * E' DESCARTADO EM SILENCIO - NAO E' ERRO, NAO GERA    *
022800*        * MENSAGEM, SO NAO ENTRA NA TABELA DE MOVIMENTOS        *
022900*        *=====================================================*
023000     SET WS-FLAG-TIPO-VALIDO TO FALSE.
023100*
023200     IF MOV-TIPO-ENTRADA OR MOV-TIPO-E-SAIDA
023300         SET FLAG-TIPO-VALIDO TO TRUE
023400     END-IF.
023500*
023600     IF FLAG-TIPO-VALIDO
023700         PERFORM P230-LOCALIZA-PRODUTO THRU P230-FIM
023800     ELSE
023900         ADD 1 TO LK-QTD-MOV-DESCARTADOS
024000     END-IF.
024100*
024200 P220-FIM.
024300*
024400 P230-LOCALIZA-PRODUTO.
024500*
024600     SET IX-PRD TO 1.
024700*
024800     SEARCH TAB-PRD-OCORRENCIA
024900         AT END
025000             ADD 1 TO LK-QTD-MOV-DESCARTADOS
025100         WHEN TAB-PRD-CODIGO (IX-PRD) EQUAL MOV-PRODUTO-CODIGO
025200             PERFORM P240-INCLUI-TABELA THRU P240-FIM
025300     END-SEARCH.
025400*
025500 P230-FIM.
025600*
025700 P240-INCLUI-TABELA.
025800*
025900     ADD 1 TO TAB-MOV-QTDE.
026000     SET IX-MOV TO TAB-MOV-QTDE.
026100*
026200     MOVE MOV-TIPO             TO TAB-MOV-TIPO (IX-MOV).
026300     MOVE MOV-VALOR-UNITARIO   TO TAB-MOV-VALOR-UNITARIO (IX-MOV).
026400     MOVE MOV-DATA-HORA        TO TAB-MOV-DATA-HORA (IX-MOV).
026500     MOVE MOV-QTD              TO TAB-MOV-QTD (IX-MOV).
026600     MOVE MOV-PRODUTO-CODIGO   TO TAB-MOV-PRODUTO-CODIGO (IX-MOV).
026700     MOVE MOV-EXTRA            TO TAB-MOV-EXTRA (IX-MOV).
026800     SET  TAB-MOV-IND-PRODUTO (IX-MOV) TO IX-PRD.
026900     MOVE WS-CONTADOR-LIDOS-MOV TO TAB-MOV-SEQ-ORIGEM (IX-MOV).
027000*
027100     ADD 1 TO LK-QTD-MOV-CARREGADOS.
027200*
027300 P240-FIM.
027400*
027500 P300-REPLAY-MOVIMENTOS.
027600*
027700     IF TAB-MOV-QTDE IS GREATER THAN ZERO
027800         PERFORM P310-APLICA-REPLAY THRU P310-FIM
027900                 VARYING IX-MOV FROM 1 BY 1
028000                 UNTIL IX-MOV IS GREATER THAN TAB-MOV-QTDE
028100     END-IF.
028200*
028300 P300-FIM.
028400*
028500 P310-APLICA-REPLAY.
028600*
028700     SET IX-PRD TO TAB-MOV-IND-PRODUTO (IX-MOV).
028800*
028900     MOVE TAB-MOV-TIPO (IX-MOV)        TO WS-APL-TIPO-MOVTO.
029000     MOVE TAB-MOV-QTD (IX-MOV)         TO WS-APL-QTD-MOVTO.
029100     MOVE TAB-PRD-QTD-ESTOQUE (IX-PRD) TO WS-APL-QTD-ESTOQUE.
029200*
029300     CALL "SCEP0900" USING WS-PARAMETRO-APLICA.
029400*
029500*        *=====================================================*
029600*        * NO REPLAY DA CARGA, SALDO INSUFICIENTE SO' E' IGNO-  *
029700*        * RADO - O MOVIMENTO JA ESTA NA TABELA, O REPLAY SEGUE *
029800*        * COM O PROXIMO SEM ALTERAR O SALDO DESTE PRODUTO      *
029900*        *=====================================================*
030000     IF WS-APL-OK OR WS-APL-ENTRADA-ZERADA
030100         MOVE WS-APL-QTD-ESTOQUE TO TAB-PRD-QTD-ESTOQUE (IX-PRD)
030200     END-IF.
030300*
030400 P310-FIM.
030500*
030600 P500-REGISTRA-MOVIMENTOS-NOVOS.
030700*
030800     IF WS-FS-MOVTONOVO-OK
030900         PERFORM P510-LE-MOVTO-NOVO THRU P510-FIM
031000                 UNTIL FLAG-FIM-MOVTONOVO
031100     END-IF.
031200*
031300 P500-FIM.
031400*
031500 P510-LE-MOVTO-NOVO.
031600*
031700     READ MOVTONOVO INTO WS-REG-MOVTO-NOVO
031800         AT END
031900             SET FLAG-FIM-MOVTONOVO TO TRUE
032000         NOT AT END
032100             ADD 1 TO WS-CONTADOR-LIDOS-MVN
032200             PERFORM P520-VALIDA-MOVTO-NOVO THRU P520-FIM
032300     END-READ.
032400*
032500 P510-FIM.
032600*
032700 P520-VALIDA-MOVTO-NOVO.
032800*
032900     SET WS-FLAG-TIPO-VALIDO TO FALSE.
033000*
033100     IF WS-MVN-TIPO-ENTRADA OR WS-MVN-TIPO-E-SAIDA
033200         SET FLAG-TIPO-VALIDO TO TRUE
033300     END-IF.
033400*
033500     IF FLAG-TIPO-VALIDO
033600         PERFORM P530-LOCALIZA-PRODUTO-NOVO THRU P530-FIM
033700     ELSE
033800         ADD 1 TO LK-QTD-MOV-NOVOS-ERRO
033900     END-IF.
034000*
034100 P520-FIM.
034200*
034300 P530-LOCALIZA-PRODUTO-NOVO.
034400*
034500     SET IX-PRD TO 1.
034600*
034700*        *=====================================================*
034800*        * UM MOVIMENTO NOVO COM PRODUTO NAO CADASTRADO E' UM   *
034900*        * ERRO DE REGISTRO (DIFERENTE DA CARGA, QUE DESCARTA   *
035000*        * EM SILENCIO) - NADA E' APLICADO NEM GRAVADO          *
035100*        *=====================================================*
035200     SEARCH TAB-PRD-OCORRENCIA
035300         AT END
035400             ADD 1 TO LK-QTD-MOV-NOVOS-ERRO
035500         WHEN TAB-PRD-CODIGO (IX-PRD) EQUAL
035600                                     WS-MVN-PRODUTO-CODIGO
035700             PERFORM P540-APLICA-MOVTO-NOVO THRU P540-FIM
035800     END-SEARCH.
035900*
036000 P530-FIM.
036100*
036200 P540-APLICA-MOVTO-NOVO.
036300*
036400     MOVE WS-MVN-TIPO                  TO WS-APL-TIPO-MOVTO.
036500     MOVE WS-MVN-QTD                   TO WS-APL-QTD-MOVTO.
036600     MOVE TAB-PRD-QTD-ESTOQUE (IX-PRD)  TO WS-APL-QTD-ESTOQUE.
036700*
036800     CALL "SCEP0900" USING WS-PARAMETRO-APLICA.
036900*
037000*        *=====================================================*
037100*        * NO REGISTRO DE NOVO MOVIMENTO, SALDO INSUFICIENTE    *
037200*        * ABORTA A TRANSACAO INTEIRA - NADA E' APLICADO, NADA  *
037300*        * E' ACRESCENTADO A TABELA DE MOVIMENTOS               *
037400*        *=====================================================*
037500     IF WS-APL-SALDO-INSUFICIENTE
037600         ADD 1 TO LK-QTD-MOV-NOVOS-ERRO
037700     ELSE
037800         MOVE WS-APL-QTD-ESTOQUE TO TAB-PRD-QTD-ESTOQUE (IX-PRD)
037900         PERFORM P550-INCLUI-MOVTO-NOVO THRU P550-FIM
038000     END-IF.
038100*
038200 P540-FIM.
038300*
038400 P550-INCLUI-MOVTO-NOVO.
038500*
038600     ADD 1 TO TAB-MOV-QTDE.
038700     SET IX-MOV TO TAB-MOV-QTDE.
038800*
038900     MOVE WS-MVN-TIPO             TO TAB-MOV-TIPO (IX-MOV).
039000     MOVE WS-MVN-VALOR-UNITARIO   TO TAB-MOV-VALOR-UNITARIO (IX-MOV).
039100     MOVE WS-MVN-DATA-HORA        TO TAB-MOV-DATA-HORA (IX-MOV).
039200     MOVE WS-MVN-QTD              TO TAB-MOV-QTD (IX-MOV).
039300     MOVE WS-MVN-PRODUTO-CODIGO   TO TAB-MOV-PRODUTO-CODIGO (IX-MOV).
039400     MOVE WS-MVN-EXTRA            TO TAB-MOV-EXTRA (IX-MOV).
039500     SET  TAB-MOV-IND-PRODUTO (IX-MOV) TO IX-PRD.
039600     MOVE WS-CONTADOR-LIDOS-MVN   TO TAB-MOV-SEQ-ORIGEM (IX-MOV).
039700*
039800     SET TAB-MOV-SUJA-SIM TO TRUE.
039900     SET TAB-PRD-SUJA-SIM TO TRUE.
040000*
040100     ADD 1 TO LK-QTD-MOV-NOVOS-OK.
040200*
040300 P550-FIM.
040400*
040500 P900-FIM.
040600*
040700     IF WS-FS-MOVIMENT-OK
040800         CLOSE MOVIMENT
040900     END-IF.
041000*
041100     IF WS-FS-MOVTONOVO-OK
041200         CLOSE MOVTONOVO
041300     END-IF.
041400*
041500     GOBACK.
041600*
041700 P900-FIM-FIM.
041800*
041900 END PROGRAM SCEP0200.
