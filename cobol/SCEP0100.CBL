000100******************************************************************
000200* AUTHOR: A.SOUZA
000300* INSTALLATION: LOJA DE INFORMATICA - CPD
000400* DATE-WRITTEN: 14/06/1992
000500* DATE-COMPILED:
000600* SECURITY: CONFIDENCIAL - USO INTERNO DA LOJA
000700* PURPOSE: CARGA DO ARQUIVO MESTRE DE PRODUTOS (PRODUTOS) PARA A
000800*          TABELA EM MEMORIA, VALIDANDO PRECO/ESTOQUE E CATEGORIA,
000900*          SEGUIDA DA CARGA DE PRODUTOS NOVOS (PRODNOVO) INFORMADOS
001000*          PELO OPERADOR
001100******************************************************************
001200*  HISTORICO DE ALTERACOES
001300*----------------------------------------------------------------
001400* 14/06/1992 A.SOUZA    VERSAO ORIGINAL - SO CARGA DO MESTRE            
001500* 02/09/1993 A.SOUZA    INCLUSAO DA VALIDACAO DE CATEGORIA              
001600* 21/01/1998 M.TEIXEIRA INCLUSAO DA CARGA DE PRODUTOS NOVOS             
001700*                       (ARQUIVO PRODNOVO)                              
001800* 19/08/1999 R.ALMEIDA  REVISAO PARA VIRADA DO ANO 2000 (Y2K) -         
001900*                       SEM IMPACTO - PROGRAMA NAO TRATA DATAS          
002000* 10/05/2001 M.TEIXEIRA AMPLIACAO DA TABELA PARA 2000 PRODUTOS          
002100* REQ-2205                                                              
002200* 30/04/2008 C.FARIA    CAMPOS DE VALOR UNITARIO E QUANTIDADE EM      
002300* REQ-3588    ESTOQUE, NO ESPELHO DE PRODUTO NOVO (WS-REG-PRODUTO-     
002400*             NOVO), PASSARAM A ACEITAR SINAL, ACOMPANHANDO O AJUSTE  
002500*             FEITO EM PRODUTO.CPY E TABPRODU.CPY                     
002600******************************************************************
002700*-----------------------------------------------------------------
002800 IDENTIFICATION DIVISION.
002900*-----------------------------------------------------------------
003000 PROGRAM-ID.    SCEP0100.
003100 AUTHOR.        A.SOUZA.
003200 INSTALLATION.  LOJA DE INFORMATICA - CPD.
003300 DATE-WRITTEN.  14/06/1992.
003400 DATE-COMPILED.
003500 SECURITY.      CONFIDENCIAL - USO INTERNO DA LOJA.
003600*-----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800*-----------------------------------------------------------------
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*                                ---- MESTRE DE PRODUTOS (CSV)
004600     SELECT PRODUTOS ASSIGN TO "PRODUTOS"
004700         ORGANIZATION   IS LINE SEQUENTIAL
004800         ACCESS         IS SEQUENTIAL
004900         FILE STATUS    IS WS-FS-PRODUTOS.
005000*                                ---- INTAKE DE PRODUTOS NOVOS
005100     SELECT PRODNOVO ASSIGN TO "PRODNOVO"
005200         ORGANIZATION   IS LINE SEQUENTIAL
005300         ACCESS         IS SEQUENTIAL
005400         FILE STATUS    IS WS-FS-PRODNOVO.
005500*-----------------------------------------------------------------
005600 DATA DIVISION.
005700*-----------------------------------------------------------------
005800 FILE SECTION.
005900*
006000 FD  PRODUTOS.
006100     COPY "PRODUTO.CPY".
006200*
006300 FD  PRODNOVO.
006400 01  FD-REG-PRODUTO-NOVO.
006500     05  FD-PRN-CODIGO           PIC X(20).
006600     05  FILLER                  PIC X(01).
006700     05  FD-PRN-NOME             PIC X(40).
006800     05  FILLER                  PIC X(01).
006900     05  FD-PRN-VALOR-UNITARIO   PIC X(09).
007000     05  FILLER                  PIC X(01).
007100     05  FD-PRN-QTD-ESTOQUE      PIC X(07).
007200     05  FILLER                  PIC X(01).
007300     05  FD-PRN-CATEGORIA        PIC X(15).
007400     05  FILLER                  PIC X(20).
007500*
007600 WORKING-STORAGE SECTION.
007700*
007800 01  WS-AREA-TRABALHO.
007900     05  WS-FS-PRODUTOS          PIC X(02).
008000         88  WS-FS-PRODUTOS-OK         VALUE "00".
008100     05  WS-FS-PRODNOVO          PIC X(02).
008200         88  WS-FS-PRODNOVO-OK         VALUE "00".
008300         88  WS-FS-PRODNOVO-NAO-EXISTE VALUE "35".
008400     05  WS-FLAG-FIM-PRODUTOS    PIC X(01) VALUE "N".
008500         88  FLAG-FIM-PRODUTOS         VALUE "S".
008600     05  WS-FLAG-FIM-PRODNOVO    PIC X(01) VALUE "N".
008700         88  FLAG-FIM-PRODNOVO         VALUE "S".
008800     05  WS-FLAG-PRODUTO-OK      PIC X(01) VALUE "N".
008900         88  FLAG-PRODUTO-OK           VALUE "S".
009000     05  WS-CONTADOR-LIDOS-PRD   PIC 9(05) COMP VALUE ZERO.
009100     05  WS-CONTADOR-LIDOS-PRN   PIC 9(05) COMP VALUE ZERO.
009200     05  FILLER                  PIC X(06).
009300*                                ---- AREA ESPELHO DO REGISTRO DE
009400*                                     PRODUTO NOVO, NOS MOLDES DO
009500*                                     LAYOUT DE PRODUTO.CPY
009600 01  WS-REG-PRODUTO-NOVO.
009700     05  WS-PRN-CODIGO           PIC X(20).
009800     05  WS-PRN-CODIGO-R REDEFINES WS-PRN-CODIGO.
009900         10  WS-PRN-COD-PREFIXO     PIC X(03).
010000         10  WS-PRN-COD-SEQUENCIAL  PIC X(17).
010100     05  FILLER                  PIC X(01).
010200     05  WS-PRN-NOME             PIC X(40).
010300     05  FILLER                  PIC X(01).
010400     05  WS-PRN-VALOR-UNITARIO   PIC S9(07)V99.
010500     05  WS-PRN-VALOR-UNIT-R REDEFINES WS-PRN-VALOR-UNITARIO.
010600         10  WS-PRN-VALOR-REAIS      PIC S9(07).
010700         10  WS-PRN-VALOR-CENTAVOS   PIC 9(02).
010800     05  FILLER                  PIC X(01).
010900     05  WS-PRN-QTD-ESTOQUE      PIC S9(07).
011000     05  FILLER                  PIC X(01).
011100     05  WS-PRN-CATEGORIA        PIC X(15).
011200         88  WS-PRN-CAT-HARDWARE       VALUE "HARDWARE       ".
011300         88  WS-PRN-CAT-PERIFERICOS    VALUE "PERIFERICOS    ".
011400         88  WS-PRN-CAT-ACESSORIOS     VALUE "ACESSORIOS     ".
011500         88  WS-PRN-CAT-OUTROS         VALUE "OUTROSPRODUTOS ".
011600     05  FILLER                  PIC X(20).
011700*-----------------------------------------------------------------
011800 LINKAGE SECTION.
011900*-----------------------------------------------------------------
012000     COPY "TABPRODU.CPY".
012100*
012200     COPY "CTRLAREA.CPY".
012300*-----------------------------------------------------------------
012400 PROCEDURE DIVISION USING TAB-PRODUTOS LK-COM-AREA-ESTOQUE.
012500*-----------------------------------------------------------------
012600 MAIN-PROCEDURE.
012700*
012800     PERFORM P100-INICIALIZA THRU P100-FIM.
012900*
013000     PERFORM P200-CARGA-PRODUTOS THRU P200-FIM.
013100*
013200     PERFORM P400-CARGA-PRODUTOS-NOVOS THRU P400-FIM.
013300*
013400     PERFORM P900-FIM THRU P900-FIM-FIM.
013500*
013600 P100-INICIALIZA.
013700*
013800     MOVE ZERO TO LK-QTD-PRD-CARREGADOS
013900                  LK-QTD-PRD-REJEITADOS
014000                  LK-QTD-PRD-NOVOS-OK
014100                  LK-QTD-PRD-NOVOS-ERRO.
014200*
014300     PERFORM P110-ABRE-ARQUIVOS THRU P110-FIM.
014400*
014500 P100-FIM.
014600*
014700 P110-ABRE-ARQUIVOS.
014800*
014900     OPEN INPUT PRODUTOS.
015000*
015100     IF NOT WS-FS-PRODUTOS-OK THEN
015200         STRING "ERRO NA ABERTURA DO ARQUIVO PRODUTOS FS: "
015300                 WS-FS-PRODUTOS  INTO LK-MENSAGEM
015400         SET LK-RETORNO-ERRO TO TRUE
015500*        *=========<< ERRO FATAL >>==========*
015600         PERFORM P900-FIM THRU P900-FIM-FIM
015700*        *====================================*
015800     END-IF.
015900*
016000     OPEN INPUT PRODNOVO.
016100*
016200*        *=====================================================*
016300*        * A AUSENCIA DO ARQUIVO DE PRODUTOS NOVOS NAO E' ERRO  *
016400*        * FATAL - SIGNIFICA QUE NENHUM PRODUTO FOI INCLUIDO    *
016500*        * PELO OPERADOR NESTA RODADA                           *
016600*        *=====================================================*
016700     IF NOT WS-FS-PRODNOVO-OK AND NOT WS-FS-PRODNOVO-NAO-EXISTE
016800         STRING "ERRO NA ABERTURA DO ARQUIVO PRODNOVO FS: "
016900                 WS-FS-PRODNOVO  INTO LK-MENSAGEM
017000         SET LK-RETORNO-ERRO TO TRUE
017100*        *=========<< ERRO FATAL >>==========*
017200         PERFORM P900-FIM THRU P900-FIM-FIM
017300*        *====================================*
017400     END-IF.
017500*
017600 P110-FIM.
017700*
017800 P200-CARGA-PRODUTOS.
017900*
018000     PERFORM P210-LE-PRODUTO THRU P210-FIM
018100             UNTIL FLAG-FIM-PRODUTOS.
018200*
018300 P200-FIM.
018400*
018500 P210-LE-PRODUTO.
018600*
018700     READ PRODUTOS
018800         AT END
018900             SET FLAG-FIM-PRODUTOS TO TRUE
019000         NOT AT END
019100             ADD 1 TO WS-CONTADOR-LIDOS-PRD
019200             PERFORM P220-VALIDA-PRODUTO THRU P220-FIM
019300     END-READ.
019400*
019500 P210-FIM.
019600*
019700 P220-VALIDA-PRODUTO.
019800*
019900     SET FLAG-PRODUTO-OK TO TRUE.
020000*
020100*        *=====================================================*
020200*        * PRECO E ESTOQUE JA SAO CAMPOS NUMERICOS SEM SINAL NO *
020300*        * LAYOUT DO ARQUIVO - "NAO NEGATIVO" E' GARANTIDO PELA *
020400*        * PROPRIA PICTURE; O TESTE NUMERIC AQUI PEGA REGISTRO  *
020500*        * CORROMPIDO (CAMPO EM BRANCO OU COM LIXO)             *
020600*        *=====================================================*
020700     IF PRD-VALOR-UNITARIO IS NOT NUMERIC
020800         OR PRD-QTD-ESTOQUE IS NOT NUMERIC
020900         SET WS-FLAG-PRODUTO-OK TO FALSE
021000     END-IF.
021100*
021200     IF NOT PRD-CAT-HARDWARE
021300         AND NOT PRD-CAT-PERIFERICOS
021400         AND NOT PRD-CAT-ACESSORIOS
021500         AND NOT PRD-CAT-OUTROS
021600         SET WS-FLAG-PRODUTO-OK TO FALSE
021700     END-IF.
021800*
021900     IF FLAG-PRODUTO-OK
022000         PERFORM P230-INCLUI-TABELA THRU P230-FIM
022100     ELSE
022200         ADD 1 TO LK-QTD-PRD-REJEITADOS
022300     END-IF.
022400*
022500 P220-FIM.
022600*
022700 P230-INCLUI-TABELA.
022800*
022900     ADD 1 TO TAB-PRD-QTDE.
023000     SET IX-PRD TO TAB-PRD-QTDE.
023100*
023200     MOVE PRD-CODIGO         TO TAB-PRD-CODIGO (IX-PRD).
023300     MOVE PRD-NOME           TO TAB-PRD-NOME (IX-PRD).
023400     MOVE PRD-VALOR-UNITARIO TO TAB-PRD-VALOR-UNITARIO (IX-PRD).
023500     MOVE PRD-QTD-ESTOQUE    TO TAB-PRD-QTD-ESTOQUE (IX-PRD).
023600     MOVE PRD-CATEGORIA      TO TAB-PRD-CATEGORIA (IX-PRD).
023700*
023800     ADD 1 TO LK-QTD-PRD-CARREGADOS.
023900*
024000 P230-FIM.
024100*
024200 P400-CARGA-PRODUTOS-NOVOS.
024300*
024400     IF WS-FS-PRODNOVO-OK
024500         PERFORM P410-LE-PRODUTO-NOVO THRU P410-FIM
024600                 UNTIL FLAG-FIM-PRODNOVO
024700     END-IF.
024800*
024900 P400-FIM.
025000*
025100 P410-LE-PRODUTO-NOVO.
025200*
025300     READ PRODNOVO INTO WS-REG-PRODUTO-NOVO
025400         AT END
025500             SET FLAG-FIM-PRODNOVO TO TRUE
025600         NOT AT END
025700             ADD 1 TO WS-CONTADOR-LIDOS-PRN
025800             PERFORM P420-VALIDA-PRODUTO-NOVO THRU P420-FIM
025900     END-READ.
026000*
026100 P410-FIM.
026200*
026300 P420-VALIDA-PRODUTO-NOVO.
026400*
026500     SET FLAG-PRODUTO-OK TO TRUE.
026600*
026700     IF WS-PRN-VALOR-UNITARIO IS NOT NUMERIC
026800         OR WS-PRN-QTD-ESTOQUE IS NOT NUMERIC
026900         SET WS-FLAG-PRODUTO-OK TO FALSE
027000     END-IF.
027100*
027200     IF NOT WS-PRN-CAT-HARDWARE
027300         AND NOT WS-PRN-CAT-PERIFERICOS
027400         AND NOT WS-PRN-CAT-ACESSORIOS
027500         AND NOT WS-PRN-CAT-OUTROS
027600         SET WS-FLAG-PRODUTO-OK TO FALSE
027700     END-IF.
027800*
027900     IF FLAG-PRODUTO-OK
028000         PERFORM P430-INCLUI-PRODUTO-NOVO THRU P430-FIM
028100     ELSE
028200         ADD 1 TO LK-QTD-PRD-NOVOS-ERRO
028300     END-IF.
028400*
028500 P420-FIM.
028600*
028700 P430-INCLUI-PRODUTO-NOVO.
028800*
028900     ADD 1 TO TAB-PRD-QTDE.
029000     SET IX-PRD TO TAB-PRD-QTDE.
029100*
029200     MOVE WS-PRN-CODIGO         TO TAB-PRD-CODIGO (IX-PRD).
029300     MOVE WS-PRN-NOME           TO TAB-PRD-NOME (IX-PRD).
029400     MOVE WS-PRN-VALOR-UNITARIO TO TAB-PRD-VALOR-UNITARIO (IX-PRD).
029500     MOVE WS-PRN-QTD-ESTOQUE    TO TAB-PRD-QTD-ESTOQUE (IX-PRD).
029600     MOVE WS-PRN-CATEGORIA      TO TAB-PRD-CATEGORIA (IX-PRD).
029700*
029800     SET TAB-PRD-SUJA-SIM TO TRUE.
029900*
030000     ADD 1 TO LK-QTD-PRD-NOVOS-OK.
030100*
030200 P430-FIM.
030300*
030400 P900-FIM.
030500*
030600     IF WS-FS-PRODUTOS-OK
030700         CLOSE PRODUTOS
030800     END-IF.
030900*
031000     IF WS-FS-PRODNOVO-OK
031100         CLOSE PRODNOVO
031200     END-IF.
031300*
031400     GOBACK.
031500*
031600 P900-FIM-FIM.
031700*
031800 END PROGRAM SCEP0100.
