000100******************************************************************
000200* AUTHOR: A.SOUZA
000300* INSTALLATION: LOJA DE INFORMATICA - CPD
000400* DATE-WRITTEN: 14/06/1992
000500* DATE-COMPILED:
000600* SECURITY: CONFIDENCIAL - USO INTERNO DA LOJA
000700* PURPOSE: MENU PRINCIPAL / CONDUTOR DA RODADA BATCH DE CONTROLE
000800*          DE ESTOQUE
000900******************************************************************
001000*  HISTORICO DE ALTERACOES
001100*----------------------------------------------------------------
001200* 14/06/1992 A.SOUZA    VERSAO ORIGINAL - CARGA E REPLAY SOMENTE        SCEP0000
001300* 03/08/1992 A.SOUZA    INCLUSAO DA CARGA/REGISTRO DE MOVIMENTOS        SCEP0000
001400* 10/11/1994 A.SOUZA    INCLUSAO DOS RELATORIOS DE ENTRADA/SAIDA        SCEP0000
001500* 21/01/1998 M.TEIXEIRA INCLUSAO DO RELATORIO DE VALOR POR              SCEP0000
001600*                       PERIODO (SCEP0450)                              SCEP0000
001700* 19/08/1999 R.ALMEIDA  REVISAO PARA VIRADA DO ANO 2000 (Y2K) -         SCEP0000
001800*                       NENHUM CAMPO DE DATA DE 2 DIGITOS NESTE         SCEP0000
001900*                       PROGRAMA                                        SCEP0000
002000* 12/02/2003 C.FARIA    AJUSTE NA TELA DE CONFIRMACAO A PEDIDO          SCEP0000
002100* REQ-1877    DA GERENCIA DA LOJA                                       SCEP0000
002200******************************************************************
002300*-----------------------------------------------------------------
002400 IDENTIFICATION DIVISION.
002500*-----------------------------------------------------------------
002600 PROGRAM-ID.    SCEP0000.
002700 AUTHOR.        A.SOUZA.
002800 INSTALLATION.  LOJA DE INFORMATICA - CPD.
002900 DATE-WRITTEN.  14/06/1992.
003000 DATE-COMPILED.
003100 SECURITY.      CONFIDENCIAL - USO INTERNO DA LOJA.
003200*-----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400*-----------------------------------------------------------------
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100*
004200*-----------------------------------------------------------------
004300 DATA DIVISION.
004400*-----------------------------------------------------------------
004500 FILE SECTION.
004600*
004700 WORKING-STORAGE SECTION.
004800*
004900*                                ---- TABELA DE PRODUTOS EM
005000*                                     MEMORIA, COMPARTILHADA POR
005100*                                     TODA A RODADA BATCH
005200     COPY "TABPRODU.CPY".
005300*
005400*                                ---- TABELA DE MOVIMENTOS EM
005500*                                     MEMORIA, COMPARTILHADA POR
005600*                                     TODA A RODADA BATCH
005700     COPY "TABMOVTO.CPY".
005800*
005900*                                ---- AREA DE COMUNICACAO COMUM
006000     COPY "CTRLAREA.CPY".
006100*
006200 77 WS-RESPOSTA-TELA                     PIC X(01).
006300     88 FLAG-SAIR                        VALUE "Q" "q".
006400     88 FLAG-EXECUTAR                    VALUE "S" "s".
006500*
006600 77 WS-PROMPT                            PIC X(01).
006700 77 WS-TOTAL-RODADAS                     PIC 9(03) COMP VALUE ZERO.
006800*
006900 SCREEN SECTION.
007000*
007100 01 SS-CLEAR-SCREEN.
007200     05 BLANK SCREEN.
007300*
007400 01 SS-TELA-CONFIRMA.
007500     05 LINE 02 COL 05 VALUE
007600                  "CONTROLE DE ESTOQUE - LOJA DE INFORMATICA".
007700     05 LINE 03 COL 05 VALUE
007800                  "SCEP0000 - RODADA BATCH DE CONTROLE DE ESTOQUE".
007900     05 LINE 04 COL 05 VALUE
008000     "------------------------------------------------------------
008100-    "--------------".
008200     05 LINE 06 COL 05 VALUE
008300                  "CARGA DE PRODUTOS, CARGA/REPLAY DE MOVIMENTOS,".
008400     05 LINE 07 COL 05 VALUE
008500                  "REGISTRO DE NOVOS MOVIMENTOS E EMISSAO DOS".
008600     05 LINE 08 COL 05 VALUE
008700                  "RELATORIOS DE ESTOQUE.".
008800     05 LINE 11 COL 05 VALUE
008900     "------------------------------------------------------------
009000-    "--------------".
009100     05 LINE 12 COL 05 VALUE
009200                     "<S> PARA EXECUTAR OU <Q> PARA SAIR. ".
009300     05 SS-RESPOSTA-TELA REVERSE-VIDEO PIC X(01)
009400                     USING WS-RESPOSTA-TELA.
009500     05 LINE 13 COL 05 VALUE
009600     "------------------------------------------------------------
009700-    "--------------".
009800*
009900 01 SS-TELA-RESUMO.
010000     05 LINE 15 COL 05 VALUE "PRODUTOS CARREGADOS..: ".
010100     05 SS-PRD-CARREGADOS LINE 15 COL 29
010200                     PIC ZZZZ9 USING LK-QTD-PRD-CARREGADOS.
010300     05 LINE 16 COL 05 VALUE "PRODUTOS REJEITADOS..: ".
010400     05 SS-PRD-REJEITADOS LINE 16 COL 29
010500                     PIC ZZZZ9 USING LK-QTD-PRD-REJEITADOS.
010600     05 LINE 17 COL 05 VALUE "MOVIMENTOS CARREGADOS: ".
010700     05 SS-MOV-CARREGADOS LINE 17 COL 29
010800                     PIC ZZZZ9 USING LK-QTD-MOV-CARREGADOS.
010900     05 LINE 18 COL 05 VALUE "MOVIMENTOS DESCARTADOS: ".
011000     05 SS-MOV-DESCARTADOS LINE 18 COL 29
011100                     PIC ZZZZ9 USING LK-QTD-MOV-DESCARTADOS.
011200     05 LINE 20 COL 05 VALUE "ENTER PARA FINALIZAR.".
011300*
011400*-----------------------------------------------------------------
011500 PROCEDURE DIVISION.
011600*-----------------------------------------------------------------
011700 MAIN-PROCEDURE.
011800*
011900     PERFORM P100-INICIALIZA THRU P100-FIM.
012000*
012100     DISPLAY SS-CLEAR-SCREEN.
012200     DISPLAY SS-TELA-CONFIRMA.
012300     ACCEPT  SS-TELA-CONFIRMA.
012400*
012500     IF FLAG-EXECUTAR
012600         PERFORM P900-RODADA THRU P900-FIM
012700     END-IF.
012800*
012900     PERFORM P999-FIM THRU P999-FIM-FIM.
013000*
013100 P100-INICIALIZA.
013200*
013300     INITIALIZE TAB-PRODUTOS.
013400     INITIALIZE TAB-MOVIMENTOS.
013500     INITIALIZE LK-COM-AREA-ESTOQUE.
013600     MOVE SPACES TO WS-RESPOSTA-TELA.
013700*
013800 P100-FIM.
013900*
014000 P900-RODADA.
014100*
014200     CALL "SCEP0100" USING TAB-PRODUTOS LK-COM-AREA-ESTOQUE.
014300*
014400     CALL "SCEP0200" USING TAB-PRODUTOS TAB-MOVIMENTOS
014500                           LK-COM-AREA-ESTOQUE.
014600*
014700     CALL "SCEP0300" USING TAB-PRODUTOS TAB-MOVIMENTOS
014800                           LK-COM-AREA-ESTOQUE.
014900*
015000     CALL "SCEP0410" USING TAB-MOVIMENTOS LK-COM-AREA-ESTOQUE.
015100*
015200     CALL "SCEP0420" USING TAB-MOVIMENTOS LK-COM-AREA-ESTOQUE.
015300*
015400     CALL "SCEP0430" USING TAB-MOVIMENTOS LK-COM-AREA-ESTOQUE.
015500*
015600     CALL "SCEP0440" USING TAB-PRODUTOS LK-COM-AREA-ESTOQUE.
015700*
015800     CALL "SCEP0450" USING TAB-MOVIMENTOS LK-COM-AREA-ESTOQUE.
015900*
016000     DISPLAY SS-CLEAR-SCREEN.
016100     DISPLAY SS-TELA-RESUMO.
016200     ACCEPT  WS-PROMPT AT 2027.
016300*
016400 P900-FIM.
016500*
016600 P999-FIM.
016700*
016800     GOBACK.
016900*
017000 P999-FIM-FIM.
017100*
017200 END PROGRAM SCEP0000.
