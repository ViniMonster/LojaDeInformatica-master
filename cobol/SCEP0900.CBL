000100******************************************************************
000200* AUTHOR: A.SOUZA
000300* INSTALLATION: LOJA DE INFORMATICA - CPD
000400* DATE-WRITTEN: 03/08/1992
000500* DATE-COMPILED:
000600* SECURITY: CONFIDENCIAL - USO INTERNO DA LOJA
000700* PURPOSE: SUBROTINA - APLICA UMA MOVIMENTACAO AO SALDO DE UM
000800*          PRODUTO (REGRA COMUM A ENTRADA E A TODOS OS TIPOS DE
000900*          SAIDA DE ESTOQUE)
001000******************************************************************
001100*  HISTORICO DE ALTERACOES
001200*----------------------------------------------------------------
001300* 03/08/1992 A.SOUZA    VERSAO ORIGINAL - ENTRADA E SAIDA SIMPLES       SCEP0900
001400* 11/11/1994 A.SOUZA    REGRA DE SALDO INSUFICIENTE PASSOU A SER        SCEP0900
001500*                       COMUM A TODOS OS TIPOS DE SAIDA                 SCEP0900
001600* 19/08/1999 R.ALMEIDA  REVISAO Y2K - SEM IMPACTO NESTA ROTINA          SCEP0900
001700* 10/05/2001 M.TEIXEIRA AJUSTE DE COMENTARIOS APOS AMPLIACAO DAS        SCEP0900
001800* REQ-2205    TABELAS DE PRODUTOS E MOVIMENTOS - SEM IMPACTO NA         SCEP0900
001900*             LOGICA DESTA ROTINA                                       SCEP0900
002000* 30/04/2008 C.FARIA    AVALIADA A AMPLIACAO DOS CAMPOS DE VALOR E      SCEP0900
002100* REQ-3512    QUANTIDADE PARA SINAL EM PRODUTO.CPY E MOVTO.CPY -        SCEP0900
002200*             OS PARAMETROS DESTA ROTINA (LKS-QTD-MOVTO,                SCEP0900
002300*             LKS-QTD-ESTOQUE) PERMANECEM SEM SINAL, POIS O SALDO       SCEP0900
002400*             DE ESTOQUE E A QUANTIDADE MOVIMENTADA CONTINUAM           SCEP0900
002500*             SENDO SEMPRE POSITIVOS NESTA REGRA DE NEGOCIO             SCEP0900
002600******************************************************************
002700*-----------------------------------------------------------------
002800 IDENTIFICATION DIVISION.
002900*-----------------------------------------------------------------
003000 PROGRAM-ID.    SCEP0900.
003100 AUTHOR.        A.SOUZA.
003200 INSTALLATION.  LOJA DE INFORMATICA - CPD.
003300 DATE-WRITTEN.  03/08/1992.
003400 DATE-COMPILED.
003500 SECURITY.      CONFIDENCIAL - USO INTERNO DA LOJA.
003600*-----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800*-----------------------------------------------------------------
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*-----------------------------------------------------------------
004300* LKS-TIPO-MOVTO   = ENTRADA, VENDA, USO, DEVOLUCAO OU OUTRA
004400* LKS-QTD-MOVTO    = QUANTIDADE DO MOVIMENTO (SEMPRE POSITIVA)
004500* LKS-QTD-ESTOQUE  = QUANTIDADE EM ESTOQUE - ATUALIZADA AQUI
004600* LKS-RETORNO-APLIC = 0 - MOVIMENTO APLICADO COM SUCESSO
004700*                     1 - ENTRADA COM QUANTIDADE NAO POSITIVA,
004800*                         NENHUM AJUSTE FEITO (NAO E' ERRO)
004900*                     2 - SAIDA COM QUANTIDADE MAIOR QUE O
005000*                         SALDO DISPONIVEL, NENHUM AJUSTE FEITO
005100*-----------------------------------------------------------------
005200 DATA DIVISION.
005300*-----------------------------------------------------------------
005400 WORKING-STORAGE SECTION.
005500*
005600 01  WS-AREA-TRABALHO.
005700     05  WS-TIPO-VALIDO          PIC X(01) VALUE "N".
005800         88  FLAG-TIPO-VALIDO          VALUE "S".
005900     05  WS-CONTADOR-CHAMADAS    PIC 9(07) COMP VALUE ZERO.
006000     05  FILLER                  PIC X(09).
006100*-----------------------------------------------------------------
006200 LINKAGE SECTION.
006300*-----------------------------------------------------------------
006400 01  LKS-PARAMETRO-APLICA.
006500     05  LKS-TIPO-MOVTO          PIC X(09).
006600         88  LKS-TIPO-ENTRADA          VALUE "ENTRADA  ".
006700         88  LKS-TIPO-E-SAIDA          VALUE "VENDA    "
006800                                              "USO      "
006900                                              "DEVOLUCAO"
007000                                              "OUTRA    ".
007100*                                    ---- VISAO DO TIPO QUEBRADA
007200*                                         EM PREFIXO/SUFIXO PARA
007300*                                         TRACE DE DEPURACAO
007400     05  LKS-TIPO-MOVTO-R REDEFINES LKS-TIPO-MOVTO.
007500         10  LKS-TIPO-PREFIXO    PIC X(03).
007600         10  LKS-TIPO-SUFIXO     PIC X(06).
007700     05  LKS-QTD-MOVTO           PIC 9(07).
007800*                                    ---- VISAO SEPARADA EM
007900*                                         MILHAR/CENTENA PARA
008000*                                         CONFERENCIA EM TELA
008100     05  LKS-QTD-MOVTO-R REDEFINES LKS-QTD-MOVTO.
008200         10  LKS-QTD-MOVTO-MILHAR PIC 9(04).
008300         10  LKS-QTD-MOVTO-CENTENA PIC 9(03).
008400     05  LKS-QTD-ESTOQUE         PIC 9(07).
008500     05  LKS-QTD-ESTOQUE-R REDEFINES LKS-QTD-ESTOQUE.
008600         10  LKS-QTD-ESTOQUE-MILHAR PIC 9(04).
008700         10  LKS-QTD-ESTOQUE-CENTENA PIC 9(03).
008800     05  LKS-RETORNO-APLIC       PIC 9(01).
008900*-----------------------------------------------------------------
009000 PROCEDURE DIVISION USING LKS-PARAMETRO-APLICA.
009100*-----------------------------------------------------------------
009200 MAIN-PROCEDURE.
009300*
009400     ADD 1 TO WS-CONTADOR-CHAMADAS.
009500     MOVE 0 TO LKS-RETORNO-APLIC.
009600*
009700     EVALUATE TRUE
009800         WHEN LKS-TIPO-ENTRADA
009900             PERFORM P100-APLICA-ENTRADA THRU P100-FIM
010000         WHEN LKS-TIPO-E-SAIDA
010100             PERFORM P200-APLICA-SAIDA THRU P200-FIM
010200         WHEN OTHER
010300             MOVE 2 TO LKS-RETORNO-APLIC
010400     END-EVALUATE.
010500*
010600     GOBACK.
010700*
010800 P100-APLICA-ENTRADA.
010900*
011000*        *=====================================================*
011100*        * ENTRADA SO AUMENTA O SALDO QUANDO A QUANTIDADE E'    *
011200*        * MAIOR QUE ZERO - ENTRADA COM QUANTIDADE ZERO/NEGATIVA*
011300*        * NAO E' ERRO, SIMPLESMENTE NAO ALTERA O SALDO         *
011400*        *=====================================================*
011500     IF LKS-QTD-MOVTO IS GREATER THAN ZERO
011600         ADD LKS-QTD-MOVTO TO LKS-QTD-ESTOQUE
011700     ELSE
011800         MOVE 1 TO LKS-RETORNO-APLIC
011900     END-IF.
012000*
012100 P100-FIM.
012200*
012300 P200-APLICA-SAIDA.
012400*
012500*        *=====================================================*
012600*        * QUALQUER SAIDA (VENDA, USO INTERNO, DEVOLUCAO AO     *
012700*        * FORNECEDOR OU OUTRA) SO E' APLICADA QUANDO HOUVER    *
012800*        * SALDO SUFICIENTE. SE NAO HOUVER, A ROTINA DEVOLVE    *
012900*        * ERRO E NAO ALTERA O SALDO - CABE A QUEM CHAMOU       *
013000*        * DECIDIR SE DESCARTA O MOVIMENTO (REPLAY DA CARGA)    *
013100*        * OU REJEITA A TRANSACAO (REGISTRO DE NOVO MOVIMENTO)  *
013200*        *=====================================================*
013300     IF LKS-QTD-MOVTO IS GREATER THAN LKS-QTD-ESTOQUE
013400         MOVE 2 TO LKS-RETORNO-APLIC
013500     ELSE
013600         SUBTRACT LKS-QTD-MOVTO FROM LKS-QTD-ESTOQUE
013700     END-IF.
013800*
013900 P200-FIM.
014000*
014100 END PROGRAM SCEP0900.
